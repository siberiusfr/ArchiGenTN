000100 IDENTIFICATION DIVISION.
000110*================================================================
000120 PROGRAM-ID.      GERAPLAN.
000130 AUTHOR.          WALDIR ARAGAO.
000140 INSTALLATION.    EMPRESA S/A.
000150 DATE-WRITTEN.    14/03/1989.
000160 DATE-COMPILED.
000170 SECURITY.        USO INTERNO - EMPRESA S/A - NAO DISTRIBUIR.
000180*================================================================
000190*    SISTEMA.....: ARCHIGENTN
000200*    PROGRAMA....: GERAPLAN
000210*    FINALIDADE..: 1O PASSO DO LOTE ARCHIGENTN - A PARTIR DO
000220*                  PEDIDO DE COMODOS DO CLIENTE (TERRENO +
000230*                  REGRAS DO PAU + LISTA DE COMODOS), MONTA A
000240*                  PLANTA BAIXA POR EMPACOTAMENTO DE LINHAS,
000250*                  GERA PORTAS E JANELAS E CALCULA COS/CUF.
000260*    ENTRADA.....: PEDIDO (FT-PEDIDO)
000270*    SAIDA.......: PLANO  (FT-PLANO)
000280*----------------------------------------------------------------
000290*    HISTORICO DE ALTERACOES
000300*----------------------------------------------------------------
000310* DATA        PROG  CHAMADO     DESCRICAO
000320*----------------------------------------------------------------
000330* 14/03/1989  WA    REQ-0142    VERSAO INICIAL - CONTRATO CT.TUN
000340*                               PARA A PREFEITURA DE TUNIS.
000350* 02/07/1989  WA    REQ-0158    INCLUIDO CALCULO DE AREA MINIMA
000360*                               POR TIPO DE COMODO (TABELA PAU).
000370* 19/11/1990  WA    REQ-0201    ROTINA DE RAIZ QUADRADA PROPRIA
000380*                               (NEWTON-RAPHSON) - COMPILADOR
000390*                               NAO TEM FUNCAO INTRINSECA AQUI.
000400* 05/02/1992  JMS   REQ-0266    GERACAO DE PORTAS E JANELAS
000410*                               (PASSOS 6 E 7 DO LOTE).
000420* 23/09/1993  JMS   REQ-0299    CALCULO DE COS/CUF E MENSAGEM DE
000430*                               NAO CONFORMIDADE (PASSO 8).
000440* 11/04/1995  RQV   REQ-0355    CORRIGIDO ARREDONDAMENTO DA
000450*                               LARGURA/ALTURA DO COMODO PARA
000460*                               0.10 M (ANTES TRUNCAVA).
000470* 30/01/1997  RQV   REQ-0388    LIMITE DE 50 COMODOS POR PEDIDO
000480*                               (TABELA WS-TAB-COMODO).
000490* 14/12/1998  RQV   REQ-0402    REVISAO ANO 2000 - CAMPOS DE
000500*                               DATA DESTE PROGRAMA NAO GRAVAM
000510*                               ANO, NENHUM IMPACTO Y2K.
000520* 08/06/2001  ECS   REQ-0447    QUEBRA DE LINHA DO EMPACOTAMENTO
000530*                               PASSA A DESCARTAR OS COMODOS
000540*                               RESTANTES DA LISTA (NAO SO O
000550*                               ATUAL) QUANDO ESTOURA A ALTURA.
000560* 17/03/2003  ECS   REQ-0470    AJUSTE FINAL DE CASAS DECIMAIS
000570*                               DE COS/CUF PARA 4 DIGITOS.
000580*================================================================
000590*
000600******************************
000610 ENVIRONMENT DIVISION.
000620******************************
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER. IBM-4341.
000650 OBJECT-COMPUTER. IBM-4341.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS CLASSE-NUMERICA IS "0" THRU "9"
000690     UPSI-0 ON STATUS IS CHAVE-DEPURACAO-LIGADA
000700     UPSI-0 OFF STATUS IS CHAVE-DEPURACAO-DESLIGADA.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*    FT-PEDIDO  : PEDIDO DE COMODOS DO CLIENTE (ENTRADA)
000750*    FT-PLANO   : PLANTA GERADA (SAIDA - PASSOS 2 E 3 DO LOTE)
000760     SELECT FT-PEDIDO ASSIGN TO PEDIDO
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS  IS STATUS-PEDIDO.
000790*
000800     SELECT FT-PLANO  ASSIGN TO PLANO
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS STATUS-PLANO.
000830*
000840 DATA DIVISION.
000850 FILE SECTION.
000860*
000870 FD  FT-PEDIDO
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 100 CHARACTERS
000900     RECORDING MODE IS F.
000910 01  REG-PEDIDO.
000920     05  PED-TIPO-REG            PIC X(01).
000930         88  PED-CABECALHO           VALUE "T".
000940         88  PED-COMODO              VALUE "C".
000950     05  PED-CABEC-DADOS.
000960         10  PED-TERR-LARGURA    PIC 9(03)V9(02).
000970         10  PED-TERR-PROFUND    PIC 9(03)V9(02).
000980         10  PED-REG-COS         PIC 9V9(02).
000990         10  PED-REG-CUF         PIC 9V9(02).
001000         10  PED-REG-RECUO-FTE   PIC 9(02)V9(02).
001010         10  PED-REG-RECUO-LAT   PIC 9(02)V9(02).
001020         10  PED-REG-RECUO-FDO   PIC 9(02)V9(02).
001030         10  PED-REG-ALTURA-MAX  PIC 9(02)V9(02).
001040         10  PED-AREA-ALVO       PIC 9(04)V9(02).
001050         10  PED-PAVIMENTOS      PIC 9(02).
001060         10  PED-ESTILO          PIC X(15).
001070         10  FILLER              PIC X(40).
001080     05  PED-COMODO-DADOS REDEFINES PED-CABEC-DADOS.
001090         10  PED-COD-TIPO        PIC X(10).
001100         10  PED-NOME-COMODO     PIC X(20).
001110         10  PED-AREA-MINIMA     PIC 9(03)V9(02).
001120         10  PED-QTDE-COMODO     PIC 9(02).
001130         10  FILLER              PIC X(62).
001140*
001150 FD  FT-PLANO
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 151 CHARACTERS
001180     RECORDING MODE IS F.
001190 01  REG-PLANO.
001200     05  PLA-TIPO-REG            PIC X(01).
001210         88  PLA-CABECALHO           VALUE "1".
001220         88  PLA-COMODO              VALUE "2".
001230         88  PLA-PORTA               VALUE "3".
001240         88  PLA-JANELA              VALUE "4".
001250     05  PLA-CABEC-DADOS.
001260         10  PLA-TERR-LARGURA    PIC 9(03)V9(02).
001270         10  PLA-TERR-PROFUND    PIC 9(03)V9(02).
001280         10  PLA-ESP-PAREDE      PIC 9V9(02).
001290         10  PLA-MET-AREA-TOTAL  PIC 9(04)V9(02).
001300         10  PLA-MET-COS         PIC 9V9(04).
001310         10  PLA-MET-CUF         PIC 9V9(04).
001320         10  PLA-MET-CONFORME    PIC X(01).
001330         10  PLA-MET-MENSAGEM    PIC X(120).
001340     05  PLA-COMODO-DADOS REDEFINES PLA-CABEC-DADOS.
001350         10  PLA-NOME-COMODO     PIC X(20).
001360         10  PLA-COD-TIPO        PIC X(10).
001370         10  PLA-COMODO-X        PIC S9(03)V9(02).
001380         10  PLA-COMODO-Y        PIC S9(03)V9(02).
001390         10  PLA-COMODO-LARGURA  PIC 9(03)V9(02).
001400         10  PLA-COMODO-PROFUND  PIC 9(03)V9(02).
001410         10  FILLER              PIC X(100).
001420     05  PLA-PORTA-DADOS  REDEFINES PLA-CABEC-DADOS.
001430         10  PLA-PORTA-X         PIC S9(03)V9(02).
001440         10  PLA-PORTA-Y         PIC S9(03)V9(02).
001450         10  PLA-PORTA-LARGURA   PIC 9V9(02).
001460         10  PLA-PORTA-ORIENT    PIC X(10).
001470         10  FILLER              PIC X(127).
001480     05  PLA-JANELA-DADOS REDEFINES PLA-CABEC-DADOS.
001490         10  PLA-JANELA-X        PIC S9(03)V9(02).
001500         10  PLA-JANELA-Y        PIC S9(03)V9(02).
001510         10  PLA-JANELA-LARGURA  PIC 9V9(02).
001520         10  PLA-JANELA-ORIENT   PIC X(10).
001530         10  FILLER              PIC X(127).
001540*
001550 WORKING-STORAGE SECTION.
001560*
001570 01  FILLER                      PIC X(35) VALUE
001580     "**** INICIO DA WORKING-STORAGE ****".
001590*
001600 01  STATUS-PEDIDO               PIC X(02) VALUE SPACES.
001610 01  STATUS-PLANO                PIC X(02) VALUE SPACES.
001620 01  CHAVE-DEPURACAO-LIGADA      PIC X(01) VALUE "N".
001630 01  CHAVE-DEPURACAO-DESLIGADA   PIC X(01) VALUE "S".
001640*
001650*-----> CONSTANTES DO LOTE (VER CADERNO DE ENCARGOS CT.TUN)
001660 01  WS-CONSTANTES.
001670     05  WS-ESP-PAREDE           PIC 9V9(02) VALUE 0.20.
001680     05  WS-DEFAULT-COS          PIC 9V9(02) VALUE 0.40.
001690     05  WS-DEFAULT-CUF          PIC 9V9(02) VALUE 1.20.
001700     05  WS-DEFAULT-RECUO-FTE    PIC 9(02)V9(02) VALUE 5.00.
001710     05  WS-DEFAULT-RECUO-LAT    PIC 9(02)V9(02) VALUE 3.00.
001720     05  WS-DEFAULT-RECUO-FDO    PIC 9(02)V9(02) VALUE 3.00.
001730     05  WS-DEFAULT-ALTURA-MAX   PIC 9(02)V9(02) VALUE 9.00.
001740*
001745     05  FILLER                  PIC X(01).
001750 01  WS-CONTADORES.
001760     05  WS-QTD-PEDIDOS          PIC 9(02) COMP VALUE ZERO.
001770     05  WS-QTD-COMODOS          PIC 9(02) COMP VALUE ZERO.
001780     05  WS-QTD-PORTAS           PIC 9(02) COMP VALUE ZERO.
001790     05  WS-QTD-JANELAS          PIC 9(02) COMP VALUE ZERO.
001802*    17/03/2003 ECS REQ-0477 - WS-IND-PED/COM/COM2/VEZ NUNCA
001804*    FORAM LIGADOS AO CODIGO (OS PASSOS 4/5/6 USAM IX-PED/
001806*    IX-COM/IX-COM2/IX-VEZ), ELIMINADOS OS CAMPOS MORTOS.
001820     05  IX-VEZ                  PIC 9(02) VALUE ZERO.
001840     05  WS-IND-TROCA            PIC 9(02) COMP VALUE ZERO.
001850*
001855     05  FILLER                  PIC X(01).
001860 01  WS-DADOS-TERRENO.
001870     05  WS-TERR-LARGURA         PIC 9(03)V9(02).
001880     05  WS-TERR-PROFUND         PIC 9(03)V9(02).
001890     05  WS-REG-COS              PIC 9V9(02).
001900     05  WS-REG-CUF              PIC 9V9(02).
001910     05  WS-REG-RECUO-FTE        PIC 9(02)V9(02).
001920     05  WS-REG-RECUO-LAT        PIC 9(02)V9(02).
001930     05  WS-REG-RECUO-FDO        PIC 9(02)V9(02).
001940     05  WS-AREA-ALVO            PIC 9(04)V9(02).
001950*
001955     05  FILLER                  PIC X(01).
001960 01  WS-AREA-CONSTRUTIVEL.
001970     05  WS-BUILD-X              PIC 9(03)V9(02).
001980     05  WS-BUILD-Y              PIC 9(03)V9(02).
001990     05  WS-BUILD-LARGURA        PIC 9(03)V9(02).
002000     05  WS-BUILD-PROFUND        PIC 9(03)V9(02).
002010     05  WS-AREA-MAX-CONSTR      PIC 9(06)V9(02).
002020     05  WS-AREA-ALVO-CALC       PIC 9(06)V9(02).
002030     05  WS-AREA-CONSTR-REAL     PIC 9(06)V9(02).
002040*
002050*-----> TABELA DOS PEDIDOS BRUTOS (ANTES DE EXPANDIR CONTAGEM)
002055     05  FILLER                  PIC X(01).
002060 01  WS-TAB-PEDIDO.
002070     05  WS-PEDIDO OCCURS 20 TIMES INDEXED BY IX-PED.
002080         10  WS-PED-COD-TIPO     PIC X(10).
002090         10  WS-PED-NOME         PIC X(20).
002100         10  WS-PED-AREA-MIN     PIC 9(03)V9(02).
002110         10  WS-PED-QTDE         PIC 9(02) COMP.
002120*
002130*-----> TABELA DOS COMODOS EXPANDIDOS/POSICIONADOS (PASSOS 4-5)
002135     05  FILLER                  PIC X(01).
002140 01  WS-TAB-COMODO.
002150     05  WS-COMODO OCCURS 50 TIMES INDEXED BY IX-COM, IX-COM2.
002160         10  WS-COM-COD-TIPO     PIC X(10).
002170         10  WS-COM-NOME         PIC X(20).
002172         10  WS-COM-NOME-R   REDEFINES WS-COM-NOME.
002174             15  WS-COM-NOME-1       PIC X(01).
002176             15  WS-COM-NOME-RESTO   PIC X(19).
002180         10  WS-COM-AREA         PIC 9(03)V9(02).
002190         10  WS-COM-LARGURA      PIC 9(03)V9(02).
002200         10  WS-COM-PROFUND      PIC 9(03)V9(02).
002210         10  WS-COM-X            PIC S9(03)V9(02).
002220         10  WS-COM-Y            PIC S9(03)V9(02).
002230         10  WS-COM-COLOCADO     PIC X(01).
002240             88  WS-COM-JA-POSTO     VALUE "S".
002250             88  WS-COM-NAO-POSTO    VALUE "N".
002260*
002270*-----> AREA AUXILIAR PARA TROCA NA ORDENACAO (PASSO 5)
002275     05  FILLER                  PIC X(01).
002280 01  WS-COMODO-AUX.
002290     05  WS-AUX-COD-TIPO         PIC X(10).
002300     05  WS-AUX-NOME             PIC X(20).
002310     05  WS-AUX-AREA             PIC 9(03)V9(02).
002320     05  WS-AUX-LARGURA          PIC 9(03)V9(02).
002330     05  WS-AUX-PROFUND          PIC 9(03)V9(02).
002340     05  WS-AUX-X                PIC S9(03)V9(02).
002350     05  WS-AUX-Y                PIC S9(03)V9(02).
002360     05  WS-AUX-COLOCADO         PIC X(01).
002370*
002380*-----> TABELAS DE PORTAS E JANELAS GERADAS (PASSOS 6-7)
002385     05  FILLER                  PIC X(01).
002390 01  WS-TAB-PORTA.
002400     05  WS-PORTA OCCURS 50 TIMES INDEXED BY IX-POR.
002410         10  WS-POR-X            PIC S9(03)V9(02).
002420         10  WS-POR-Y            PIC S9(03)V9(02).
002430         10  WS-POR-LARGURA      PIC 9V9(02).
002440         10  WS-POR-ORIENT       PIC X(10).
002450*
002455     05  FILLER                  PIC X(01).
002460 01  WS-TAB-JANELA.
002470     05  WS-JANELA OCCURS 150 TIMES INDEXED BY IX-JAN.
002480         10  WS-JAN-X            PIC S9(03)V9(02).
002490         10  WS-JAN-Y            PIC S9(03)V9(02).
002500         10  WS-JAN-LARGURA      PIC 9V9(02).
002510         10  WS-JAN-ORIENT       PIC X(10).
002520*
002530*-----> AREA DE TRABALHO DO EMPACOTAMENTO DE LINHAS (PASSO 5)
002535     05  FILLER                  PIC X(01).
002540 01  WS-EMPACOTAMENTO.
002550     05  WS-POS-X                PIC S9(04)V9(02).
002560     05  WS-POS-Y                PIC S9(04)V9(02).
002570     05  WS-ALTURA-LINHA         PIC 9(03)V9(02).
002580     05  WS-PAROU-DE-COLOCAR     PIC X(01) VALUE "N".
002590         88  WS-COLOCACAO-ENCERRADA VALUE "S".
002600*
002610*-----> AREA DE TRABALHO DA GEOMETRIA DO COMODO (REGRA PAU)
002615     05  FILLER                  PIC X(01).
002620 01  WS-AREA-GEOMETRIA.
002630     05  WS-GEO-AREA             PIC 9(05)V9(04).
002640     05  WS-GEO-RAZAO            PIC 9V9(02).
002650     05  WS-GEO-ALTURA           PIC 9(05)V9(04).
002660     05  WS-GEO-LARGURA          PIC 9(05)V9(04).
002670     05  WS-GEO-ALT-X10          PIC 9(07) COMP.
002680     05  WS-GEO-LAR-X10          PIC 9(07) COMP.
002690*
002700*-----> AREA DE TRABALHO DA RAIZ QUADRADA (NEWTON-RAPHSON)
002705     05  FILLER                  PIC X(01).
002710 01  WS-AREA-RAIZ.
002720     05  WS-RAIZ-N               PIC 9(05)V9(04).
002730     05  WS-RAIZ-X               PIC 9(05)V9(08).
002740     05  WS-RAIZ-X-NOVO          PIC 9(05)V9(08).
002750     05  WS-RAIZ-DIFERENCA       PIC 9(05)V9(08).
002760     05  WS-RAIZ-CONT-ITER       PIC 9(02) COMP VALUE ZERO.
002770*
002780*-----> AREA DE TRABALHO DOS VALORES ABSOLUTOS (SEM FUNCTION ABS)
002785     05  FILLER                  PIC X(01).
002790 01  WS-AREA-ABSOLUTO.
002800     05  WS-DIF-RAIZ             PIC S9(05)V9(08).
002810     05  WS-DIF-Y                PIC S9(04)V9(02).
002820     05  WS-DIF-X                PIC S9(04)V9(02).
002830*
002840*-----> AREA DE TRABALHO DAS METRICAS E CONFORMIDADE (PASSO 8)
002845     05  FILLER                  PIC X(01).
002850 01  WS-AREA-METRICAS.
002860     05  WS-MET-AREA-TOTAL       PIC 9(06)V9(04).
002870     05  WS-MET-COS              PIC 9V9(04).
002872*    17/03/2003 ECS REQ-0474 - CAMPO AUXILIAR PARA
002874*    ARREDONDAR O COS/CUF EM DUAS CASAS (CADERNO CT.TUN)
002876*    ANTES DE GRAVAR/COMPARAR, CONFORME EXIGIDO.
002878     05  WS-MET-COS-ARRED        PIC 9V9(02).
002880     05  WS-MET-CUF              PIC 9V9(04).
002890     05  WS-MET-AREA-TERRENO     PIC 9(06)V9(04).
002900     05  WS-MET-CONFORME         PIC X(01).
002910     05  WS-MET-MENSAGEM         PIC X(120).
002920     05  WS-MET-COS-EDITADO      PIC ZZ9.9999.
002930     05  WS-MET-CUF-EDITADO      PIC ZZ9.9999.
002940*
002945     05  FILLER                  PIC X(01).
002950 PROCEDURE DIVISION.
002960*
002970*================================================================
002980*    PARAGRAFO PRINCIPAL - CONTROLA A SEQUENCIA DO LOTE
002990*================================================================
003000 0000-PRINCIPAL.
003010     PERFORM 0100-ABRIR-ARQUIVOS
003020     PERFORM 0200-LER-PEDIDO
003030     PERFORM 0250-CALCULAR-AREA-CONSTR
003040     PERFORM 0300-EXPANDIR-PEDIDOS
003050     PERFORM 0400-CALCULAR-GEOMETRIA
003060             VARYING IX-COM FROM 1 BY 1
003070             UNTIL IX-COM > WS-QTD-COMODOS
003080     PERFORM 0500-ORDENAR-COMODOS
003090     PERFORM 0600-EMPACOTAR-COMODOS
003100     PERFORM 0700-GERAR-PORTAS
003110     PERFORM 0750-GERAR-JANELAS
003120     PERFORM 0800-CALCULAR-METRICAS
003130     PERFORM 0900-GRAVAR-PLANO
003140     PERFORM 0950-ENCERRAR-ARQUIVOS
003150     STOP RUN.
003160*
003170*----------------------------------------------------------------
003180*    ABERTURA E LEITURA DO PEDIDO (PASSO 1 DO LOTE)
003190*----------------------------------------------------------------
003200 0100-ABRIR-ARQUIVOS.
003210     OPEN INPUT  FT-PEDIDO
003220     IF STATUS-PEDIDO NOT = "00"
003230        DISPLAY "GERAPLAN - PEDIDO NAO PODE SER ABERTO ",
003240                STATUS-PEDIDO
003250        STOP RUN
003260     END-IF
003270     OPEN OUTPUT FT-PLANO
003280     IF STATUS-PLANO NOT = "00"
003290        DISPLAY "GERAPLAN - PLANO NAO PODE SER CRIADO ",
003300                STATUS-PLANO
003310        CLOSE FT-PEDIDO
003320        STOP RUN
003330     END-IF.
003340*
003350 0200-LER-PEDIDO.
003360     READ FT-PEDIDO
003370          AT END DISPLAY "GERAPLAN - PEDIDO SEM CABECALHO"
003380                 STOP RUN
003390     END-READ
003400     IF NOT PED-CABECALHO
003410        DISPLAY "GERAPLAN - 1O REGISTRO NAO E CABECALHO"
003420        STOP RUN
003430     END-IF
003440     MOVE PED-TERR-LARGURA  TO WS-TERR-LARGURA
003450     MOVE PED-TERR-PROFUND  TO WS-TERR-PROFUND
003460     MOVE PED-REG-COS       TO WS-REG-COS
003470     MOVE PED-REG-CUF       TO WS-REG-CUF
003480     MOVE PED-REG-RECUO-FTE TO WS-REG-RECUO-FTE
003490     MOVE PED-REG-RECUO-LAT TO WS-REG-RECUO-LAT
003500     MOVE PED-REG-RECUO-FDO TO WS-REG-RECUO-FDO
003510     MOVE PED-AREA-ALVO     TO WS-AREA-ALVO
003520     IF WS-REG-COS = ZERO
003530        MOVE WS-DEFAULT-COS TO WS-REG-COS
003540     END-IF
003550     IF WS-REG-CUF = ZERO
003560        MOVE WS-DEFAULT-CUF TO WS-REG-CUF
003570     END-IF
003580     IF WS-REG-RECUO-FTE = ZERO
003590        MOVE WS-DEFAULT-RECUO-FTE TO WS-REG-RECUO-FTE
003600     END-IF
003610     IF WS-REG-RECUO-LAT = ZERO
003620        MOVE WS-DEFAULT-RECUO-LAT TO WS-REG-RECUO-LAT
003630     END-IF
003640     IF WS-REG-RECUO-FDO = ZERO
003650        MOVE WS-DEFAULT-RECUO-FDO TO WS-REG-RECUO-FDO
003660     END-IF
003670     PERFORM 0210-LER-COMODOS THRU 0210-EXIT.
003680*
003690 0210-LER-COMODOS.
003700     READ FT-PEDIDO
003710          AT END GO TO 0210-EXIT
003720     END-READ
003730     IF NOT PED-COMODO
003740        DISPLAY "GERAPLAN - REGISTRO DE PEDIDO INVALIDO"
003750        GO TO 0210-EXIT
003760     END-IF
003770     ADD 1 TO WS-QTD-PEDIDOS
003780     SET IX-PED TO WS-QTD-PEDIDOS
003790     MOVE PED-COD-TIPO    TO WS-PED-COD-TIPO(IX-PED)
003800     MOVE PED-NOME-COMODO TO WS-PED-NOME(IX-PED)
003810     MOVE PED-AREA-MINIMA TO WS-PED-AREA-MIN(IX-PED)
003820     MOVE PED-QTDE-COMODO TO WS-PED-QTDE(IX-PED)
003830     IF WS-PED-QTDE(IX-PED) = ZERO
003840        MOVE 1 TO WS-PED-QTDE(IX-PED)
003850     END-IF
003860     GO TO 0210-LER-COMODOS.
003870 0210-EXIT.
003880     EXIT.
003890*
003900*----------------------------------------------------------------
003910*    AREA CONSTRUTIVEL E AREA ALVO (PASSOS 2 E 3 DO LOTE)
003920*----------------------------------------------------------------
003930 0250-CALCULAR-AREA-CONSTR.
003940     COMPUTE WS-BUILD-X = WS-REG-RECUO-LAT
003950     COMPUTE WS-BUILD-Y = WS-REG-RECUO-FTE
003960     COMPUTE WS-BUILD-LARGURA =
003970             WS-TERR-LARGURA - (2 * WS-REG-RECUO-LAT)
003980     COMPUTE WS-BUILD-PROFUND =
003990             WS-TERR-PROFUND - WS-REG-RECUO-FTE
004000                              - WS-REG-RECUO-FDO
004010     COMPUTE WS-AREA-MAX-CONSTR ROUNDED =
004020             WS-TERR-LARGURA * WS-TERR-PROFUND * WS-REG-COS
004030     IF WS-AREA-ALVO NOT = ZERO
004040        MOVE WS-AREA-ALVO TO WS-AREA-ALVO-CALC
004050     ELSE
004060        COMPUTE WS-AREA-ALVO-CALC ROUNDED =
004070                0.80 * WS-AREA-MAX-CONSTR
004080     END-IF
004090     IF WS-AREA-ALVO-CALC < WS-AREA-MAX-CONSTR
004100        MOVE WS-AREA-ALVO-CALC   TO WS-AREA-CONSTR-REAL
004110     ELSE
004120        MOVE WS-AREA-MAX-CONSTR  TO WS-AREA-CONSTR-REAL
004130     END-IF.
004140*
004150*----------------------------------------------------------------
004160*    EXPANSAO DA CONTAGEM DE COMODOS (PASSO 4 DO LOTE)
004170*----------------------------------------------------------------
004180 0300-EXPANDIR-PEDIDOS.
004190     SET IX-PED TO 1.
004200 0310-PROX-PEDIDO.
004210     IF IX-PED > WS-QTD-PEDIDOS
004220        GO TO 0310-EXIT
004230     END-IF
004240     MOVE 1 TO IX-VEZ.
004250 0320-PROX-VEZ.
004260     IF IX-VEZ > WS-PED-QTDE(IX-PED)
004270        GO TO 0320-EXIT
004280     END-IF
004290     ADD 1 TO WS-QTD-COMODOS
004300     SET IX-COM TO WS-QTD-COMODOS
004310     MOVE WS-PED-COD-TIPO(IX-PED) TO WS-COM-COD-TIPO(IX-COM)
004320     MOVE "N" TO WS-COM-COLOCADO(IX-COM)
004330     IF WS-PED-NOME(IX-PED) = SPACES
004340        PERFORM 0330-NOME-DEFAULT
004350     ELSE
004360        MOVE WS-PED-NOME(IX-PED) TO WS-COM-NOME(IX-COM)
004370     END-IF
004380     IF WS-PED-QTDE(IX-PED) > 1
004390        PERFORM 0340-SUFIXAR-NOME
004400     END-IF
004410     IF WS-PED-AREA-MIN(IX-PED) NOT = ZERO
004420        MOVE WS-PED-AREA-MIN(IX-PED) TO WS-COM-AREA(IX-COM)
004430     ELSE
004440        PERFORM 0350-AREA-DEFAULT
004450     END-IF
004460     ADD 1 TO IX-VEZ
004470     GO TO 0320-PROX-VEZ.
004480 0320-EXIT.
004490     ADD 1 TO IX-PED
004500     GO TO 0310-PROX-PEDIDO.
004510 0310-EXIT.
004520     EXIT.
004530*
004540 0330-NOME-DEFAULT.
004542*    17/03/2003 ECS REQ-0475 - O NOME PADRAO E O TIPO SO
004544*    COM A INICIAL EM MAIUSCULA (CADERNO CT.TUN), NAO O
004546*    CODIGO TODO EM CAIXA ALTA COMO SAIA ANTES.
004550     MOVE WS-PED-COD-TIPO(IX-PED) TO WS-COM-NOME(IX-COM)
004560     INSPECT WS-COM-NOME-1(IX-COM)
004570             CONVERTING
004580             "abcdefghijklmnopqrstuvwxyz"
004590             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004600*
004610 0340-SUFIXAR-NOME.
004620     STRING WS-COM-NOME(IX-COM) DELIMITED BY "  "
004630            " " DELIMITED BY SIZE
004640            IX-VEZ DELIMITED BY SIZE
004650            INTO WS-COM-NOME(IX-COM)
004660     END-STRING.
004670*
004680 0350-AREA-DEFAULT.
004690*    TABELA PADRAO DE AREA MINIMA POR TIPO (VER CADERNO CT.TUN)
004691*    17/03/2003 ECS REQ-0473 - O CODIGO DO TIPO VEM MINUSCULO
004692*    DO PEDIDO (VER CADERNO CT.TUN), CORRIGIDOS OS LITERAIS DE
004693*    COMPARACAO QUE ESTAVAM EM MAIUSCULO E NUNCA CASAVAM.
004700     EVALUATE WS-PED-COD-TIPO(IX-PED)
004710        WHEN "salon"   MOVE 20.00 TO WS-COM-AREA(IX-COM)
004720        WHEN "chambre" MOVE 12.00 TO WS-COM-AREA(IX-COM)
004730        WHEN "cuisine" MOVE 09.00 TO WS-COM-AREA(IX-COM)
004740        WHEN "sdb"     MOVE 05.00 TO WS-COM-AREA(IX-COM)
004750        WHEN "wc"      MOVE 02.50 TO WS-COM-AREA(IX-COM)
004760        WHEN "entree"  MOVE 04.00 TO WS-COM-AREA(IX-COM)
004770        WHEN "couloir" MOVE 03.00 TO WS-COM-AREA(IX-COM)
004780        WHEN "bureau"  MOVE 10.00 TO WS-COM-AREA(IX-COM)
004790        WHEN "garage"  MOVE 15.00 TO WS-COM-AREA(IX-COM)
004800        WHEN OTHER     MOVE 12.00 TO WS-COM-AREA(IX-COM)
004810     END-EVALUATE.
004820*
004830*----------------------------------------------------------------
004840*    GEOMETRIA DO COMODO - REGRA DO PAU (LARGURA X ALTURA)
004850*----------------------------------------------------------------
004860 0400-CALCULAR-GEOMETRIA.
004870     MOVE WS-COM-AREA(IX-COM) TO WS-GEO-AREA
004880     IF WS-GEO-AREA > 15.00
004890        MOVE 1.30 TO WS-GEO-RAZAO
004900     ELSE
004910        MOVE 1.50 TO WS-GEO-RAZAO
004920     END-IF
004930     COMPUTE WS-RAIZ-N = WS-GEO-AREA / WS-GEO-RAZAO
004940     PERFORM 3900-CALC-RAIZ-QUADRADA
004950     MOVE WS-RAIZ-X TO WS-GEO-ALTURA
004960     COMPUTE WS-GEO-LARGURA = WS-GEO-AREA / WS-GEO-ALTURA
004970*    ARREDONDA PARA BAIXO NA CASA DE 0.10 M (REQ-0355)
004980     COMPUTE WS-GEO-ALT-X10 ROUNDED = WS-GEO-ALTURA * 10
004990     COMPUTE WS-GEO-LAR-X10 ROUNDED = WS-GEO-LARGURA * 10
005000     COMPUTE WS-COM-PROFUND(IX-COM) ROUNDED =
005010             WS-GEO-ALT-X10 / 10
005020     COMPUTE WS-COM-LARGURA(IX-COM) ROUNDED =
005030             WS-GEO-LAR-X10 / 10.
005040*
005050*----------------------------------------------------------------
005060*    RAIZ QUADRADA POR NEWTON-RAPHSON (SEM FUNCAO INTRINSECA)
005070*----------------------------------------------------------------
005080 3900-CALC-RAIZ-QUADRADA.
005090     COMPUTE WS-RAIZ-X = WS-RAIZ-N / 2
005100     MOVE ZERO TO WS-RAIZ-CONT-ITER.
005110 3910-ITERAR.
005120     ADD 1 TO WS-RAIZ-CONT-ITER
005130     COMPUTE WS-RAIZ-X-NOVO ROUNDED =
005140             (WS-RAIZ-X + (WS-RAIZ-N / WS-RAIZ-X)) / 2
005150     COMPUTE WS-DIF-RAIZ = WS-RAIZ-X-NOVO - WS-RAIZ-X
005160     IF WS-DIF-RAIZ < 0
005170        COMPUTE WS-RAIZ-DIFERENCA = WS-DIF-RAIZ * -1
005180     ELSE
005190        MOVE WS-DIF-RAIZ TO WS-RAIZ-DIFERENCA
005200     END-IF
005210     MOVE WS-RAIZ-X-NOVO TO WS-RAIZ-X
005220     IF WS-RAIZ-DIFERENCA > 0.0001
005230        AND WS-RAIZ-CONT-ITER < 20
005240        GO TO 3910-ITERAR
005250     END-IF.
005260*
005270*----------------------------------------------------------------
005280*    ORDENACAO DECRESCENTE POR AREA MINIMA - BOLHA ESTAVEL
005290*    (PASSO 5 DO LOTE - PRE-REQUISITO DO EMPACOTAMENTO)
005300*----------------------------------------------------------------
005310 0500-ORDENAR-COMODOS.
005320     IF WS-QTD-COMODOS < 2
005330        GO TO 0500-EXIT
005340     END-IF
005350     MOVE 1 TO WS-IND-TROCA.
005360 0510-PASSADA.
005370     IF WS-IND-TROCA = 0
005380        GO TO 0500-EXIT
005390     END-IF
005400     MOVE 0 TO WS-IND-TROCA
005410     SET IX-COM TO 1.
005420 0520-COMPARAR.
005430     SET IX-COM2 TO IX-COM
005440     SET IX-COM2 UP BY 1
005450     IF IX-COM2 > WS-QTD-COMODOS
005460        GO TO 0510-PASSADA
005470     END-IF
005480     IF WS-COM-AREA(IX-COM) < WS-COM-AREA(IX-COM2)
005490        PERFORM 0530-TROCAR-COMODOS
005500        MOVE 1 TO WS-IND-TROCA
005510     END-IF
005520     SET IX-COM UP BY 1
005530     GO TO 0520-COMPARAR.
005540 0500-EXIT.
005550     EXIT.
005560*
005570 0530-TROCAR-COMODOS.
005580     MOVE WS-COMODO(IX-COM)  TO WS-COMODO-AUX
005590     MOVE WS-COMODO(IX-COM2) TO WS-COMODO(IX-COM)
005600     MOVE WS-COMODO-AUX      TO WS-COMODO(IX-COM2).
005610*
005620*----------------------------------------------------------------
005630*    EMPACOTAMENTO DE LINHAS NA AREA CONSTRUTIVEL (PASSO 5)
005640*----------------------------------------------------------------
005650 0600-EMPACOTAR-COMODOS.
005660     MOVE WS-BUILD-X TO WS-POS-X
005670     MOVE WS-BUILD-Y TO WS-POS-Y
005680     MOVE ZERO       TO WS-ALTURA-LINHA
005690     MOVE "N"        TO WS-PAROU-DE-COLOCAR
005700     SET IX-COM TO 1.
005710 0610-PROX-COMODO.
005720     IF WS-COLOCACAO-ENCERRADA
005730        GO TO 0600-EXIT
005740     END-IF
005750     IF IX-COM > WS-QTD-COMODOS
005760        GO TO 0600-EXIT
005770     END-IF
005780*    ESTOUROU A LARGURA DA LINHA - QUEBRA PARA A LINHA DE BAIXO
005790     IF WS-POS-X + WS-COM-LARGURA(IX-COM) >
005800        WS-BUILD-X + WS-BUILD-LARGURA
005810        MOVE WS-BUILD-X TO WS-POS-X
005820        COMPUTE WS-POS-Y = WS-POS-Y + WS-ALTURA-LINHA
005830                          + WS-ESP-PAREDE
005840        MOVE ZERO TO WS-ALTURA-LINHA
005850     END-IF
005860*    ESTOUROU A ALTURA DA AREA CONSTRUTIVEL - PARA TUDO (REQ-0447)
005870     IF WS-POS-Y + WS-COM-PROFUND(IX-COM) >
005880        WS-BUILD-Y + WS-BUILD-PROFUND
005890        DISPLAY "GERAPLAN - COMODO DESCARTADO (SEM ESPACO) - "
005900                WS-COM-NOME(IX-COM)
005910        MOVE "S" TO WS-PAROU-DE-COLOCAR
005920        GO TO 0600-EXIT
005930     END-IF
005940     MOVE WS-POS-X TO WS-COM-X(IX-COM)
005950     MOVE WS-POS-Y TO WS-COM-Y(IX-COM)
005960     MOVE "S"      TO WS-COM-COLOCADO(IX-COM)
005970     IF WS-COM-PROFUND(IX-COM) > WS-ALTURA-LINHA
005980        MOVE WS-COM-PROFUND(IX-COM) TO WS-ALTURA-LINHA
005990     END-IF
006000     COMPUTE WS-POS-X = WS-POS-X + WS-COM-LARGURA(IX-COM)
006010                                 + WS-ESP-PAREDE
006020     SET IX-COM UP BY 1
006030     GO TO 0610-PROX-COMODO.
006040 0600-EXIT.
006050     EXIT.
006060*
006070*----------------------------------------------------------------
006080*    GERACAO DE PORTAS - PASSAGEM UNICA SOBRE OS COLOCADOS (P.6)
006090*----------------------------------------------------------------
006100 0700-GERAR-PORTAS.
006110     SET IX-COM TO 1.
006120 0710-PROX-COMODO-PORTA.
006130     IF IX-COM > WS-QTD-COMODOS
006140        GO TO 0700-EXIT
006150     END-IF
006160     IF WS-COM-NAO-POSTO(IX-COM)
006170        GO TO 0700-EXIT
006180     END-IF
006190     IF IX-COM = 1
006200        PERFORM 0720-PORTA-PRINCIPAL
006210     END-IF
006220     IF IX-COM < WS-QTD-COMODOS
006230        SET IX-COM2 TO IX-COM
006240        SET IX-COM2 UP BY 1
006250        IF WS-COM-JA-POSTO(IX-COM2)
006260           PERFORM 0730-PORTA-INTERNA
006270        END-IF
006280     END-IF
006290     SET IX-COM UP BY 1
006300     GO TO 0710-PROX-COMODO-PORTA.
006310 0700-EXIT.
006320     EXIT.
006330*
006340 0720-PORTA-PRINCIPAL.
006350     ADD 1 TO WS-QTD-PORTAS
006360     SET IX-POR TO WS-QTD-PORTAS
006370     COMPUTE WS-POR-X(IX-POR) =
006380             WS-COM-X(IX-COM) + (WS-COM-LARGURA(IX-COM) / 2)
006390                               - 0.50
006400     MOVE WS-COM-Y(IX-COM)  TO WS-POR-Y(IX-POR)
006410     MOVE 1.00              TO WS-POR-LARGURA(IX-POR)
006420     MOVE "HORIZONTAL"      TO WS-POR-ORIENT(IX-POR).
006430*
006440 0730-PORTA-INTERNA.
006450     COMPUTE WS-DIF-Y = WS-COM-Y(IX-COM) - WS-COM-Y(IX-COM2)
006460     IF WS-DIF-Y < 0
006470        COMPUTE WS-DIF-Y = WS-DIF-Y * -1
006480     END-IF
006490     IF WS-DIF-Y >= 0.5
006500        GO TO 0730-EXIT
006510     END-IF
006520     ADD 1 TO WS-QTD-PORTAS
006530     SET IX-POR TO WS-QTD-PORTAS
006540     COMPUTE WS-POR-X(IX-POR) =
006550             WS-COM-X(IX-COM) + WS-COM-LARGURA(IX-COM)
006560     IF WS-COM-Y(IX-COM) > WS-COM-Y(IX-COM2)
006570        COMPUTE WS-POR-Y(IX-POR) = WS-COM-Y(IX-COM) + 0.5
006580     ELSE
006590        COMPUTE WS-POR-Y(IX-POR) = WS-COM-Y(IX-COM2) + 0.5
006600     END-IF
006610     MOVE 0.90         TO WS-POR-LARGURA(IX-POR)
006620     MOVE "VERTICAL"   TO WS-POR-ORIENT(IX-POR).
006630 0730-EXIT.
006640     EXIT.
006650*
006660*----------------------------------------------------------------
006670*    GERACAO DE JANELAS - UMA POR COMODO, INDEPENDENTE (PASSO 7)
006680*----------------------------------------------------------------
006690 0750-GERAR-JANELAS.
006700     SET IX-COM TO 1.
006710 0760-PROX-COMODO-JANELA.
006720     IF IX-COM > WS-QTD-COMODOS
006730        GO TO 0750-EXIT
006740     END-IF
006750     IF WS-COM-NAO-POSTO(IX-COM)
006760        GO TO 0770-AVANCAR
006770     END-IF
006780     IF WS-COM-COD-TIPO(IX-COM) = "sdb" OR "wc" OR "couloir"
006790        GO TO 0770-AVANCAR
006800     END-IF
006810     IF WS-COM-Y(IX-COM) + WS-COM-PROFUND(IX-COM) >=
006820        WS-BUILD-Y + WS-BUILD-PROFUND - 0.5
006830        PERFORM 0780-JANELA-TOPO
006840     END-IF
006850     COMPUTE WS-DIF-X = WS-COM-X(IX-COM) - WS-BUILD-X
006860     IF WS-DIF-X < 0
006870        COMPUTE WS-DIF-X = WS-DIF-X * -1
006880     END-IF
006890     IF WS-DIF-X < 0.5
006900        PERFORM 0790-JANELA-ESQUERDA
006910     END-IF
006920     COMPUTE WS-DIF-X = WS-COM-X(IX-COM) + WS-COM-LARGURA(IX-COM)
006930             - (WS-BUILD-X + WS-BUILD-LARGURA)
006940     IF WS-DIF-X < 0
006950        COMPUTE WS-DIF-X = WS-DIF-X * -1
006960     END-IF
006970     IF WS-DIF-X < 0.5
006980        PERFORM 0795-JANELA-DIREITA
006990     END-IF.
007000 0770-AVANCAR.
007010     SET IX-COM UP BY 1
007020     GO TO 0760-PROX-COMODO-JANELA.
007030 0750-EXIT.
007040     EXIT.
007050*
007060 0780-JANELA-TOPO.
007070     ADD 1 TO WS-QTD-JANELAS
007080     SET IX-JAN TO WS-QTD-JANELAS
007090     COMPUTE WS-JAN-X(IX-JAN) =
007100             WS-COM-X(IX-COM) + (WS-COM-LARGURA(IX-COM) / 2)
007110                               - 0.60
007120     COMPUTE WS-JAN-Y(IX-JAN) =
007130             WS-COM-Y(IX-COM) + WS-COM-PROFUND(IX-COM)
007140     MOVE 1.20         TO WS-JAN-LARGURA(IX-JAN)
007150     MOVE "HORIZONTAL" TO WS-JAN-ORIENT(IX-JAN).
007160*
007170 0790-JANELA-ESQUERDA.
007180     ADD 1 TO WS-QTD-JANELAS
007190     SET IX-JAN TO WS-QTD-JANELAS
007200     MOVE WS-COM-X(IX-COM) TO WS-JAN-X(IX-JAN)
007210     COMPUTE WS-JAN-Y(IX-JAN) =
007220             WS-COM-Y(IX-COM) + (WS-COM-PROFUND(IX-COM) / 2)
007230                               - 0.60
007240     MOVE 1.20       TO WS-JAN-LARGURA(IX-JAN)
007250     MOVE "VERTICAL" TO WS-JAN-ORIENT(IX-JAN).
007260*
007270 0795-JANELA-DIREITA.
007280     ADD 1 TO WS-QTD-JANELAS
007290     SET IX-JAN TO WS-QTD-JANELAS
007300     COMPUTE WS-JAN-X(IX-JAN) =
007310             WS-COM-X(IX-COM) + WS-COM-LARGURA(IX-COM)
007320     COMPUTE WS-JAN-Y(IX-JAN) =
007330             WS-COM-Y(IX-COM) + (WS-COM-PROFUND(IX-COM) / 2)
007340                               - 0.60
007350     MOVE 1.20       TO WS-JAN-LARGURA(IX-JAN)
007360     MOVE "VERTICAL" TO WS-JAN-ORIENT(IX-JAN).
007370*
007380*----------------------------------------------------------------
007390*    METRICAS DE COS/CUF E CONFORMIDADE COM O PAU (PASSO 8)
007400*----------------------------------------------------------------
007410 0800-CALCULAR-METRICAS.
007420     MOVE ZERO  TO WS-MET-AREA-TOTAL
007430     MOVE SPACE TO WS-MET-MENSAGEM
007440     SET IX-COM TO 1.
007450 0810-SOMAR-AREA.
007460     IF IX-COM > WS-QTD-COMODOS
007470        GO TO 0810-EXIT
007480     END-IF
007490     IF WS-COM-JA-POSTO(IX-COM)
007500        COMPUTE WS-MET-AREA-TOTAL ROUNDED =
007510                WS-MET-AREA-TOTAL +
007520                (WS-COM-LARGURA(IX-COM) * WS-COM-PROFUND(IX-COM))
007530     END-IF
007540     SET IX-COM UP BY 1
007550     GO TO 0810-SOMAR-AREA.
007560 0810-EXIT.
007570     COMPUTE WS-MET-AREA-TERRENO =
007580             WS-TERR-LARGURA * WS-TERR-PROFUND
007592*    17/03/2003 ECS REQ-0474 - COS/CUF DEVEM SAIR ARRE-
007594*    DONDADOS EM DUAS CASAS (CADERNO CT.TUN), E NAO COM
007596*    O RUIDO DAS QUATRO CASAS DO CAMPO DE TRABALHO.
007598     COMPUTE WS-MET-COS-ARRED ROUNDED =
007600             WS-MET-AREA-TOTAL / WS-MET-AREA-TERRENO
007602     MOVE WS-MET-COS-ARRED TO WS-MET-COS
007610     MOVE WS-MET-COS TO WS-MET-CUF
007620     IF WS-MET-COS <= WS-REG-COS AND WS-MET-CUF <= WS-REG-CUF
007630        MOVE "S" TO WS-MET-CONFORME
007640     ELSE
007650        MOVE "N" TO WS-MET-CONFORME
007660        PERFORM 0820-MONTAR-MENSAGEM
007670     END-IF.
007680*
007690 0820-MONTAR-MENSAGEM.
007700     MOVE WS-MET-COS TO WS-MET-COS-EDITADO
007710     MOVE WS-MET-CUF TO WS-MET-CUF-EDITADO
007720     IF WS-MET-COS > WS-REG-COS
007730        STRING "COS " DELIMITED BY SIZE
007740               WS-MET-COS-EDITADO DELIMITED BY SIZE
007750               " DEPASSE LE MAX AUTORISE " DELIMITED BY SIZE
007760               WS-REG-COS DELIMITED BY SIZE
007770               INTO WS-MET-MENSAGEM
007780        END-STRING
007790     END-IF
007800     IF WS-MET-CUF > WS-REG-CUF
007810        IF WS-MET-MENSAGEM NOT = SPACES
007820           STRING WS-MET-MENSAGEM DELIMITED BY SIZE
007830                  ". CUF " DELIMITED BY SIZE
007840                  WS-MET-CUF-EDITADO DELIMITED BY SIZE
007850                  " DEPASSE LE MAX AUTORISE " DELIMITED BY SIZE
007860                  WS-REG-CUF DELIMITED BY SIZE
007870                  INTO WS-MET-MENSAGEM
007880           END-STRING
007890        ELSE
007900           STRING "CUF " DELIMITED BY SIZE
007910                  WS-MET-CUF-EDITADO DELIMITED BY SIZE
007920                  " DEPASSE LE MAX AUTORISE " DELIMITED BY SIZE
007930                  WS-REG-CUF DELIMITED BY SIZE
007940                  INTO WS-MET-MENSAGEM
007950           END-STRING
007960        END-IF
007970     END-IF.
007980*
007990*----------------------------------------------------------------
008000*    GRAVACAO DA PLANTA (CABECALHO + COMODOS + PORTAS + JANELAS)
008010*----------------------------------------------------------------
008020 0900-GRAVAR-PLANO.
008030     MOVE "1"              TO PLA-TIPO-REG
008040     MOVE WS-TERR-LARGURA  TO PLA-TERR-LARGURA
008050     MOVE WS-TERR-PROFUND  TO PLA-TERR-PROFUND
008060     MOVE WS-ESP-PAREDE    TO PLA-ESP-PAREDE
008070     MOVE WS-MET-AREA-TOTAL TO PLA-MET-AREA-TOTAL
008080     MOVE WS-MET-COS       TO PLA-MET-COS
008090     MOVE WS-MET-CUF       TO PLA-MET-CUF
008100     MOVE WS-MET-CONFORME  TO PLA-MET-CONFORME
008110     MOVE WS-MET-MENSAGEM  TO PLA-MET-MENSAGEM
008120     WRITE REG-PLANO
008130     SET IX-COM TO 1.
008140 0910-GRAVAR-COMODO.
008150     IF IX-COM > WS-QTD-COMODOS
008160        GO TO 0910-EXIT
008170     END-IF
008180     IF WS-COM-JA-POSTO(IX-COM)
008190        MOVE "2"                  TO PLA-TIPO-REG
008200        MOVE WS-COM-NOME(IX-COM)    TO PLA-NOME-COMODO
008210        MOVE WS-COM-COD-TIPO(IX-COM) TO PLA-COD-TIPO
008220        MOVE WS-COM-X(IX-COM)       TO PLA-COMODO-X
008230        MOVE WS-COM-Y(IX-COM)       TO PLA-COMODO-Y
008240        MOVE WS-COM-LARGURA(IX-COM) TO PLA-COMODO-LARGURA
008250        MOVE WS-COM-PROFUND(IX-COM) TO PLA-COMODO-PROFUND
008260        WRITE REG-PLANO
008270     END-IF
008280     SET IX-COM UP BY 1
008290     GO TO 0910-GRAVAR-COMODO.
008300 0910-EXIT.
008310     SET IX-POR TO 1.
008320 0920-GRAVAR-PORTA.
008330     IF IX-POR > WS-QTD-PORTAS
008340        GO TO 0920-EXIT
008350     END-IF
008360     MOVE "3"                  TO PLA-TIPO-REG
008370     MOVE WS-POR-X(IX-POR)       TO PLA-PORTA-X
008380     MOVE WS-POR-Y(IX-POR)       TO PLA-PORTA-Y
008390     MOVE WS-POR-LARGURA(IX-POR) TO PLA-PORTA-LARGURA
008400     MOVE WS-POR-ORIENT(IX-POR)  TO PLA-PORTA-ORIENT
008410     WRITE REG-PLANO
008420     SET IX-POR UP BY 1
008430     GO TO 0920-GRAVAR-PORTA.
008440 0920-EXIT.
008450     SET IX-JAN TO 1.
008460 0930-GRAVAR-JANELA.
008470     IF IX-JAN > WS-QTD-JANELAS
008480        GO TO 0930-EXIT
008490     END-IF
008500     MOVE "4"                   TO PLA-TIPO-REG
008510     MOVE WS-JAN-X(IX-JAN)        TO PLA-JANELA-X
008520     MOVE WS-JAN-Y(IX-JAN)        TO PLA-JANELA-Y
008530     MOVE WS-JAN-LARGURA(IX-JAN)  TO PLA-JANELA-LARGURA
008540     MOVE WS-JAN-ORIENT(IX-JAN)   TO PLA-JANELA-ORIENT
008550     WRITE REG-PLANO
008560     SET IX-JAN UP BY 1
008570     GO TO 0930-GRAVAR-JANELA.
008580 0930-EXIT.
008590     EXIT.
008600*
008610 0950-ENCERRAR-ARQUIVOS.
008620     CLOSE FT-PEDIDO
008630     CLOSE FT-PLANO.
008640*
008650*---------------> FIM DO PROGRAMA GERAPLAN <--------------------*
