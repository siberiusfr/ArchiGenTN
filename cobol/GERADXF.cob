000100 IDENTIFICATION DIVISION.
000110*================================================================
000120 PROGRAM-ID.      GERADXF.
000130 AUTHOR.          ENZO ALMEIDA MARTINS.
000140 INSTALLATION.    EMPRESA S/A.
000150 DATE-WRITTEN.    23/09/1993.
000160 DATE-COMPILED.
000170 SECURITY.        USO INTERNO - EMPRESA S/A - NAO DISTRIBUIR.
000180*================================================================
000190*    SISTEMA.....: ARCHIGENTN
000200*    PROGRAMA....: GERADXF
000210*    FINALIDADE..: 3O PASSO DO LOTE ARCHIGENTN - LE A PLANTA
000220*                  GERADA PELO GERAPLAN E EMITE O DESENHO EM
000230*                  FORMATO DXF (AUTOCAD R12) PARA CONFERENCIA
000240*                  PELO ESCRITORIO DE ARQUITETURA.
000250*    ENTRADA.....: PLANO   (FT-PLANO)
000260*    SAIDA.......: DESENHO (FT-DXF)
000270*----------------------------------------------------------------
000280*    HISTORICO DE ALTERACOES
000290*----------------------------------------------------------------
000300* DATA        PROG  CHAMADO     DESCRICAO
000310*----------------------------------------------------------------
000320* 23/09/1993  EAM   REQ-0301    VERSAO INICIAL - CONTRATO CT.TUN
000330*                               EXPORTACAO EM DXF R12 (AC1009).
000340* 30/06/1994  EAM   REQ-0341    INCLUIDAS AS COTAS DE LARGURA E
000350*                               PROFUNDIDADE DE CADA COMODO.
000360* 11/04/1995  RQV   REQ-0357    INCLUIDO O CARTUCHO (TITLE BLOCK)
000370*                               COM SUPERFICIE/COS/CUF.
000380* 30/01/1997  RQV   REQ-0390    LIMITE DE 50 COMODOS E 150 VAOS
000390*                               (JANELAS+PORTAS) POR DESENHO.
000400* 14/12/1998  RQV   REQ-0404    REVISAO ANO 2000 - CAMPOS DE
000410*                               DATA DESTE PROGRAMA NAO GRAVAM
000420*                               ANO, NENHUM IMPACTO Y2K.
000430* 08/06/2001  ECS   REQ-0449    JANELAS PASSAM A DESENHAR DUAS
000440*                               LINHAS PARALELAS (ANTES, UMA SO).
000450* 17/03/2003  ECS   REQ-0472    COORDENADAS GRAVADAS SEMPRE COM
000460*                               4 CASAS DECIMAIS NO ARQUIVO DXF.
000470*================================================================
000480*
000490******************************
000500 ENVIRONMENT DIVISION.
000510******************************
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-4341.
000540 OBJECT-COMPUTER. IBM-4341.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS CLASSE-NUMERICA IS "0" THRU "9"
000580     UPSI-0 ON STATUS IS CHAVE-DEPURACAO-LIGADA
000590     UPSI-0 OFF STATUS IS CHAVE-DEPURACAO-DESLIGADA.
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*    FT-PLANO : PLANTA GERADA PELO GERAPLAN (ENTRADA)
000640*    FT-DXF   : DESENHO EM FORMATO DXF R12 (SAIDA)
000650     SELECT FT-PLANO ASSIGN TO PLANO
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS  IS STATUS-PLANO.
000680*
000690     SELECT FT-DXF   ASSIGN TO DESENHO
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS  IS STATUS-DXF.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750*
000760 FD  FT-PLANO
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 151 CHARACTERS
000790     RECORDING MODE IS F.
000800 01  REG-PLANO.
000810     05  PLA-TIPO-REG            PIC X(01).
000820         88  PLA-CABECALHO           VALUE "1".
000830         88  PLA-COMODO              VALUE "2".
000840         88  PLA-PORTA               VALUE "3".
000850         88  PLA-JANELA              VALUE "4".
000860     05  PLA-CABEC-DADOS.
000870         10  PLA-TERR-LARGURA    PIC 9(03)V9(02).
000880         10  PLA-TERR-PROFUND    PIC 9(03)V9(02).
000890         10  PLA-ESP-PAREDE      PIC 9V9(02).
000900         10  PLA-MET-AREA-TOTAL  PIC 9(04)V9(02).
000910         10  PLA-MET-COS         PIC 9V9(04).
000920         10  PLA-MET-CUF         PIC 9V9(04).
000930         10  PLA-MET-CONFORME    PIC X(01).
000940         10  PLA-MET-MENSAGEM    PIC X(120).
000950     05  PLA-COMODO-DADOS REDEFINES PLA-CABEC-DADOS.
000960         10  PLA-NOME-COMODO     PIC X(20).
000970         10  PLA-COD-TIPO        PIC X(10).
000980         10  PLA-COMODO-X        PIC S9(03)V9(02).
000990         10  PLA-COMODO-Y        PIC S9(03)V9(02).
001000         10  PLA-COMODO-LARGURA  PIC 9(03)V9(02).
001010         10  PLA-COMODO-PROFUND  PIC 9(03)V9(02).
001020         10  FILLER              PIC X(100).
001030     05  PLA-PORTA-DADOS  REDEFINES PLA-CABEC-DADOS.
001040         10  PLA-PORTA-X         PIC S9(03)V9(02).
001050         10  PLA-PORTA-Y         PIC S9(03)V9(02).
001060         10  PLA-PORTA-LARGURA   PIC 9V9(02).
001070         10  PLA-PORTA-ORIENT    PIC X(10).
001080         10  FILLER              PIC X(127).
001090     05  PLA-JANELA-DADOS REDEFINES PLA-CABEC-DADOS.
001100         10  PLA-JANELA-X        PIC S9(03)V9(02).
001110         10  PLA-JANELA-Y        PIC S9(03)V9(02).
001120         10  PLA-JANELA-LARGURA  PIC 9V9(02).
001130         10  PLA-JANELA-ORIENT   PIC X(10).
001140         10  FILLER              PIC X(127).
001150*
001160 FD  FT-DXF
001170     LABEL RECORDS ARE OMITTED
001180     RECORD CONTAINS 80 CHARACTERS
001190     RECORDING MODE IS F.
001200 01  REG-DXF                     PIC X(80).
001210*
001220 WORKING-STORAGE SECTION.
001230*
001240 01  FILLER                      PIC X(35) VALUE
001250     "**** INICIO DA WORKING-STORAGE ****".
001260*
001270 01  STATUS-PLANO                PIC X(02) VALUE SPACES.
001280 01  STATUS-DXF                  PIC X(02) VALUE SPACES.
001290 01  CHAVE-DEPURACAO-LIGADA      PIC X(01) VALUE "N".
001300 01  CHAVE-DEPURACAO-DESLIGADA   PIC X(01) VALUE "S".
001310*
001320*-----> CONSTANTES DO DESENHO (VER CADERNO DE ENCARGOS CT.TUN)
001330 01  WS-CONSTANTES.
001340     05  WS-MARGEM-TERRENO       PIC 9V9(02) VALUE 1.00.
001350     05  WS-OFFSET-JANELA        PIC 9V9(02) VALUE 0.05.
001360     05  FILLER                  PIC X(01).
001370*
001380 01  WS-CONTADORES.
001390     05  WS-QTD-COMODOS          PIC 9(02) COMP VALUE ZERO.
001400     05  WS-QTD-PORTAS           PIC 9(02) COMP VALUE ZERO.
001410     05  WS-QTD-JANELAS          PIC 9(02) COMP VALUE ZERO.
001420     05  WS-IND-COM              PIC 9(02) COMP VALUE ZERO.
001430     05  WS-IND-POR              PIC 9(02) COMP VALUE ZERO.
001440     05  WS-IND-JAN              PIC 9(02) COMP VALUE ZERO.
001450     05  FILLER                  PIC X(01).
001460*
001470 01  WS-DADOS-TERRENO.
001480     05  WS-TERR-LARGURA         PIC 9(03)V9(02).
001490     05  WS-TERR-PROFUND         PIC 9(03)V9(02).
001500     05  WS-ESP-PAREDE           PIC 9V9(02).
001510     05  WS-MET-AREA-TOTAL       PIC 9(04)V9(02).
001520     05  WS-MET-COS              PIC 9V9(04).
001530     05  WS-MET-CUF              PIC 9V9(04).
001540     05  FILLER                  PIC X(01).
001550*
001560*-----> TABELA DOS COMODOS LIDOS DA PLANTA
001570 01  WS-TAB-COMODO.
001580     05  WS-COMODO OCCURS 50 TIMES INDEXED BY IX-COM.
001590         10  WS-COM-NOME         PIC X(20).
001600         10  WS-COM-X            PIC S9(03)V9(02).
001610         10  WS-COM-Y            PIC S9(03)V9(02).
001620         10  WS-COM-LARGURA      PIC 9(03)V9(02).
001630         10  WS-COM-PROFUND      PIC 9(03)V9(02).
001640     05  FILLER                  PIC X(01).
001650*
001660*-----> TABELAS DAS PORTAS E JANELAS LIDAS DA PLANTA
001670 01  WS-TAB-PORTA.
001680     05  WS-PORTA OCCURS 50 TIMES INDEXED BY IX-POR.
001690         10  WS-POR-X            PIC S9(03)V9(02).
001700         10  WS-POR-Y            PIC S9(03)V9(02).
001710         10  WS-POR-LARGURA      PIC 9V9(02).
001720         10  WS-POR-ORIENT       PIC X(10).
001730     05  FILLER                  PIC X(01).
001740*
001750 01  WS-TAB-JANELA.
001760     05  WS-JANELA OCCURS 150 TIMES INDEXED BY IX-JAN.
001770         10  WS-JAN-X            PIC S9(03)V9(02).
001780         10  WS-JAN-Y            PIC S9(03)V9(02).
001790         10  WS-JAN-LARGURA      PIC 9V9(02).
001800         10  WS-JAN-ORIENT       PIC X(10).
001810     05  FILLER                  PIC X(01).
001820*
001830 01  WS-AREA-DESENHO.
001840     05  WS-AREA-TERRENO         PIC 9(06)V9(02).
001850     05  WS-AREA-COMODO          PIC 9(05)V9(02).
001860     05  FILLER                  PIC X(01).
001870*
001880 01  WS-AREA-EDITADA.
001890     05  WS-DIM-EDIT-A           PIC ZZ9.99.
001900     05  WS-DIM-EDIT-B           PIC ZZ9.99.
001910     05  WS-AREA-EDIT            PIC ZZZZZ9.99.
001920     05  WS-COS-EDIT             PIC Z9.9999.
001930     05  WS-CUF-EDIT             PIC Z9.9999.
001940     05  FILLER                  PIC X(01).
001950*
001960*-----> AREAS DE PARAMETRO DAS ROTINAS GRAFICAS (9XXX)
001970 01  WS-PARM-LINHA.
001980     05  WS-PL-X1                PIC S9(05)V9(04).
001990     05  WS-PL-Y1                PIC S9(05)V9(04).
002000     05  WS-PL-X2                PIC S9(05)V9(04).
002010     05  WS-PL-Y2                PIC S9(05)V9(04).
002020     05  WS-PL-CAMADA            PIC X(15).
002030     05  FILLER                  PIC X(01).
002040*
002050 01  WS-PARM-TEXTO.
002060     05  WS-PT-X                 PIC S9(05)V9(04).
002070     05  WS-PT-Y                 PIC S9(05)V9(04).
002080     05  WS-PT-ALTURA            PIC S9(03)V9(04).
002090     05  WS-PT-CAMADA            PIC X(15).
002100     05  WS-PT-CONTEUDO          PIC X(64).
002110     05  FILLER                  PIC X(01).
002120*
002130 01  WS-PARM-ARCO.
002140     05  WS-PA-X                 PIC S9(05)V9(04).
002150     05  WS-PA-Y                 PIC S9(05)V9(04).
002160     05  WS-PA-RAIO              PIC S9(03)V9(04).
002170     05  WS-PA-ANG-INI           PIC S9(03)V9(04).
002180     05  WS-PA-ANG-FIM           PIC S9(03)V9(04).
002190     05  WS-PA-CAMADA            PIC X(15).
002200     05  FILLER                  PIC X(01).
002210*
002220 01  WS-PARM-RETANGULO.
002230     05  WS-PR-X1                PIC S9(05)V9(04).
002240     05  WS-PR-Y1                PIC S9(05)V9(04).
002250     05  WS-PR-X2                PIC S9(05)V9(04).
002260     05  WS-PR-Y2                PIC S9(05)V9(04).
002270     05  WS-PR-CAMADA            PIC X(15).
002280     05  FILLER                  PIC X(01).
002290*
002300 01  WS-PARM-CAMADA.
002310     05  WS-PC-NOME              PIC X(15).
002320     05  WS-PC-COR               PIC 9(03).
002330     05  WS-PC-TIPO-LINHA        PIC X(10).
002340     05  FILLER                  PIC X(01).
002350*
002360 01  WS-AREA-DXF.
002370     05  WS-DXF-COD              PIC 9(03).
002380     05  WS-DXF-TXT              PIC X(64).
002390     05  WS-DXF-NUM              PIC S9(05)V9(04).
002400     05  WS-DXF-INT              PIC 9(05).
002410     05  FILLER                  PIC X(01).
002420*
002430*-----> LINHAS FISICAS DO ARQUIVO DXF (CODIGO / VALOR)
002440 01  LINHA-DXF-COD.
002450     05  LDC-VALOR               PIC ZZ9.
002460     05  FILLER                  PIC X(77).
002470*
002480 01  LINHA-DXF-TXT.
002490     05  LDT-VALOR               PIC X(79).
002500     05  FILLER                  PIC X(01).
002510*
002520 01  LINHA-DXF-NUM.
002530     05  LDN-VALOR               PIC -(05)9.9999.
002540     05  FILLER                  PIC X(69).
002550*
002560 01  LINHA-DXF-INT.
002570     05  LDI-VALOR               PIC ----9.
002580     05  FILLER                  PIC X(75).
002590*
002600 PROCEDURE DIVISION.
002610*
002620*================================================================
002630*    PARAGRAFO PRINCIPAL - CONTROLA A SEQUENCIA DO LOTE
002640*================================================================
002650 0000-PRINCIPAL.
002660     PERFORM 0100-ABRIR-ARQUIVOS
002670     PERFORM 0200-LER-PLANO THRU 0200-EXIT
002680     PERFORM 0300-CAB-DXF
002690     PERFORM 0350-TABELAS-DXF
002700     PERFORM 0390-ABRIR-ENTIDADES
002710     PERFORM 0400-TERRENO-DXF
002720     PERFORM 0450-COMODOS-DXF THRU 0450-EXIT
002730     PERFORM 0500-PORTAS-DXF THRU 0500-EXIT
002740     PERFORM 0550-JANELAS-DXF THRU 0550-EXIT
002750     PERFORM 0600-COTAS-DXF THRU 0600-EXIT
002760     PERFORM 0650-CARTUCHO-DXF
002770     PERFORM 0680-FECHAR-ENTIDADES
002780     PERFORM 0700-RODAPE-DXF
002790     PERFORM 0950-ENCERRAR-ARQUIVOS
002800     STOP RUN.
002810*
002820*----------------------------------------------------------------
002830*    ABERTURA DOS ARQUIVOS DO PASSO 3 DO LOTE
002840*----------------------------------------------------------------
002850 0100-ABRIR-ARQUIVOS.
002860     OPEN INPUT  FT-PLANO
002870     IF STATUS-PLANO NOT = "00"
002880        DISPLAY "GERADXF - PLANO NAO PODE SER ABERTO ",
002890                STATUS-PLANO
002900        STOP RUN
002910     END-IF
002920     OPEN OUTPUT FT-DXF
002930     IF STATUS-DXF NOT = "00"
002940        DISPLAY "GERADXF - DESENHO NAO PODE SER CRIADO ",
002950                STATUS-DXF
002960        STOP RUN
002970     END-IF.
002980*
002990*----------------------------------------------------------------
003000*    LEITURA DA PLANTA - CARREGA AS TABELAS DE TRABALHO
003010*----------------------------------------------------------------
003020 0200-LER-PLANO.
003030     READ FT-PLANO
003040          AT END GO TO 0200-EXIT
003050     END-READ
003060     IF PLA-CABECALHO
003070        MOVE PLA-TERR-LARGURA   TO WS-TERR-LARGURA
003080        MOVE PLA-TERR-PROFUND   TO WS-TERR-PROFUND
003090        MOVE PLA-ESP-PAREDE     TO WS-ESP-PAREDE
003100        MOVE PLA-MET-AREA-TOTAL TO WS-MET-AREA-TOTAL
003110        MOVE PLA-MET-COS        TO WS-MET-COS
003120        MOVE PLA-MET-CUF        TO WS-MET-CUF
003130     END-IF
003140     IF PLA-COMODO
003150        ADD 1 TO WS-QTD-COMODOS
003160        SET IX-COM TO WS-QTD-COMODOS
003170        MOVE PLA-NOME-COMODO    TO WS-COM-NOME(IX-COM)
003180        MOVE PLA-COMODO-X       TO WS-COM-X(IX-COM)
003190        MOVE PLA-COMODO-Y       TO WS-COM-Y(IX-COM)
003200        MOVE PLA-COMODO-LARGURA TO WS-COM-LARGURA(IX-COM)
003210        MOVE PLA-COMODO-PROFUND TO WS-COM-PROFUND(IX-COM)
003220     END-IF
003230     IF PLA-PORTA
003240        ADD 1 TO WS-QTD-PORTAS
003250        SET IX-POR TO WS-QTD-PORTAS
003260        MOVE PLA-PORTA-X        TO WS-POR-X(IX-POR)
003270        MOVE PLA-PORTA-Y        TO WS-POR-Y(IX-POR)
003280        MOVE PLA-PORTA-LARGURA  TO WS-POR-LARGURA(IX-POR)
003290        MOVE PLA-PORTA-ORIENT   TO WS-POR-ORIENT(IX-POR)
003300     END-IF
003310     IF PLA-JANELA
003320        ADD 1 TO WS-QTD-JANELAS
003330        SET IX-JAN TO WS-QTD-JANELAS
003340        MOVE PLA-JANELA-X       TO WS-JAN-X(IX-JAN)
003350        MOVE PLA-JANELA-Y       TO WS-JAN-Y(IX-JAN)
003360        MOVE PLA-JANELA-LARGURA TO WS-JAN-LARGURA(IX-JAN)
003370        MOVE PLA-JANELA-ORIENT  TO WS-JAN-ORIENT(IX-JAN)
003380     END-IF
003390     GO TO 0200-LER-PLANO.
003400 0200-EXIT.
003410     EXIT.
003420*
003430*----------------------------------------------------------------
003440*    SECAO HEADER DO DXF (AUTOCAD R12 - AC1009 - METRICO)
003450*----------------------------------------------------------------
003460 0300-CAB-DXF.
003470     MOVE 0  TO WS-DXF-COD  MOVE "SECTION"     TO WS-DXF-TXT
003480     PERFORM 9100-PAR-TXT
003490     MOVE 2  TO WS-DXF-COD  MOVE "HEADER"      TO WS-DXF-TXT
003500     PERFORM 9100-PAR-TXT
003510     MOVE 9  TO WS-DXF-COD  MOVE "$ACADVER"    TO WS-DXF-TXT
003520     PERFORM 9100-PAR-TXT
003530     MOVE 1  TO WS-DXF-COD  MOVE "AC1009"      TO WS-DXF-TXT
003540     PERFORM 9100-PAR-TXT
003550     MOVE 9  TO WS-DXF-COD  MOVE "$MEASUREMENT" TO WS-DXF-TXT
003560     PERFORM 9100-PAR-TXT
003570     MOVE 70 TO WS-DXF-COD  MOVE 1              TO WS-DXF-INT
003580     PERFORM 9300-PAR-INT
003590     MOVE 9  TO WS-DXF-COD  MOVE "$LIMMIN"     TO WS-DXF-TXT
003600     PERFORM 9100-PAR-TXT
003610     MOVE 10 TO WS-DXF-COD  MOVE ZERO           TO WS-DXF-NUM
003620     PERFORM 9200-PAR-NUM
003630     MOVE 20 TO WS-DXF-COD  MOVE ZERO           TO WS-DXF-NUM
003640     PERFORM 9200-PAR-NUM
003650     MOVE 9  TO WS-DXF-COD  MOVE "$LIMMAX"     TO WS-DXF-TXT
003660     PERFORM 9100-PAR-TXT
003670     MOVE 10 TO WS-DXF-COD  MOVE 50             TO WS-DXF-NUM
003680     PERFORM 9200-PAR-NUM
003690     MOVE 20 TO WS-DXF-COD  MOVE 50             TO WS-DXF-NUM
003700     PERFORM 9200-PAR-NUM
003710     MOVE 0  TO WS-DXF-COD  MOVE "ENDSEC"      TO WS-DXF-TXT
003720     PERFORM 9100-PAR-TXT.
003730*
003740*----------------------------------------------------------------
003750*    SECAO TABLES DO DXF - 7 CAMADAS FIXAS (REQ-0301)
003760*----------------------------------------------------------------
003770 0350-TABELAS-DXF.
003780     MOVE 0  TO WS-DXF-COD  MOVE "SECTION" TO WS-DXF-TXT
003790     PERFORM 9100-PAR-TXT
003800     MOVE 2  TO WS-DXF-COD  MOVE "TABLES"  TO WS-DXF-TXT
003810     PERFORM 9100-PAR-TXT
003820     MOVE 0  TO WS-DXF-COD  MOVE "TABLE"   TO WS-DXF-TXT
003830     PERFORM 9100-PAR-TXT
003840     MOVE 2  TO WS-DXF-COD  MOVE "LAYER"   TO WS-DXF-TXT
003850     PERFORM 9100-PAR-TXT
003860     MOVE 70 TO WS-DXF-COD  MOVE 7          TO WS-DXF-INT
003870     PERFORM 9300-PAR-INT
003880     MOVE "TERRAIN"       TO WS-PC-NOME
003890     MOVE 30              TO WS-PC-COR
003900     MOVE "DASHDOT"       TO WS-PC-TIPO-LINHA
003910     PERFORM 9550-CAMADA-DXF
003920     MOVE "MURS_PORTEURS" TO WS-PC-NOME
003930     MOVE 1               TO WS-PC-COR
003940     MOVE "CONTINUOUS"    TO WS-PC-TIPO-LINHA
003950     PERFORM 9550-CAMADA-DXF
003960     MOVE "MURS_CLOISONS" TO WS-PC-NOME
003970     MOVE 3               TO WS-PC-COR
003980     MOVE "CONTINUOUS"    TO WS-PC-TIPO-LINHA
003990     PERFORM 9550-CAMADA-DXF
004000     MOVE "OUVERTURES"    TO WS-PC-NOME
004010     MOVE 5               TO WS-PC-COR
004020     MOVE "CONTINUOUS"    TO WS-PC-TIPO-LINHA
004030     PERFORM 9550-CAMADA-DXF
004040     MOVE "COTATIONS"     TO WS-PC-NOME
004050     MOVE 7               TO WS-PC-COR
004060     MOVE "CONTINUOUS"    TO WS-PC-TIPO-LINHA
004070     PERFORM 9550-CAMADA-DXF
004080     MOVE "TEXTE"         TO WS-PC-NOME
004090     MOVE 7               TO WS-PC-COR
004100     MOVE "CONTINUOUS"    TO WS-PC-TIPO-LINHA
004110     PERFORM 9550-CAMADA-DXF
004120     MOVE "MOBILIER"      TO WS-PC-NOME
004130     MOVE 8               TO WS-PC-COR
004140     MOVE "CONTINUOUS"    TO WS-PC-TIPO-LINHA
004150     PERFORM 9550-CAMADA-DXF
004160     MOVE 0  TO WS-DXF-COD  MOVE "ENDTAB" TO WS-DXF-TXT
004170     PERFORM 9100-PAR-TXT
004180     MOVE 0  TO WS-DXF-COD  MOVE "ENDSEC" TO WS-DXF-TXT
004190     PERFORM 9100-PAR-TXT.
004200*
004210*----------------------------------------------------------------
004220*    ABERTURA DA SECAO ENTITIES (COMUM A TODOS OS DESENHOS)
004230*----------------------------------------------------------------
004240 0390-ABRIR-ENTIDADES.
004250     MOVE 0 TO WS-DXF-COD  MOVE "SECTION"  TO WS-DXF-TXT
004260     PERFORM 9100-PAR-TXT
004270     MOVE 2 TO WS-DXF-COD  MOVE "ENTITIES" TO WS-DXF-TXT
004280     PERFORM 9100-PAR-TXT.
004290*
004300*----------------------------------------------------------------
004310*    CONTORNO DO TERRENO + ROTULO DE AREA (PASSO 4-A)
004320*----------------------------------------------------------------
004330 0400-TERRENO-DXF.
004340     COMPUTE WS-PR-X1 = ZERO - WS-MARGEM-TERRENO
004350     COMPUTE WS-PR-Y1 = ZERO - WS-MARGEM-TERRENO
004360     COMPUTE WS-PR-X2 = WS-TERR-LARGURA + WS-MARGEM-TERRENO
004370     COMPUTE WS-PR-Y2 = WS-TERR-PROFUND + WS-MARGEM-TERRENO
004380     MOVE "TERRAIN" TO WS-PR-CAMADA
004390     PERFORM 9800-RETANGULO-DXF
004400     COMPUTE WS-AREA-TERRENO ROUNDED =
004410             WS-TERR-LARGURA * WS-TERR-PROFUND
004420     MOVE WS-TERR-LARGURA TO WS-DIM-EDIT-A
004430     MOVE WS-TERR-PROFUND TO WS-DIM-EDIT-B
004440     MOVE WS-AREA-TERRENO TO WS-AREA-EDIT
004450     STRING "TERRENO " DELIMITED BY SIZE
004460            WS-DIM-EDIT-A DELIMITED BY SIZE
004470            "X" DELIMITED BY SIZE
004480            WS-DIM-EDIT-B DELIMITED BY SIZE
004490            "M - " DELIMITED BY SIZE
004500            WS-AREA-EDIT DELIMITED BY SIZE
004510            "M2" DELIMITED BY SIZE
004520            INTO WS-PT-CONTEUDO
004530     END-STRING
004540     MOVE ZERO TO WS-PT-X
004550     COMPUTE WS-PT-Y = ZERO - 0.5
004560     MOVE 0.3 TO WS-PT-ALTURA
004570     MOVE "TEXTE" TO WS-PT-CAMADA
004580     PERFORM 9600-TEXTO-DXF.
004590*
004600*----------------------------------------------------------------
004610*    PAREDES E ROTULO DE CADA COMODO (PASSO 4-B)
004620*----------------------------------------------------------------
004630 0450-COMODOS-DXF.
004640     SET IX-COM TO 1.
004650 0460-PROX-COMODO.
004660     IF IX-COM > WS-QTD-COMODOS
004670        GO TO 0450-EXIT
004680     END-IF
004690     MOVE WS-COM-X(IX-COM) TO WS-PR-X1
004700     MOVE WS-COM-Y(IX-COM) TO WS-PR-Y1
004710     COMPUTE WS-PR-X2 = WS-COM-X(IX-COM) + WS-COM-LARGURA(IX-COM)
004720     COMPUTE WS-PR-Y2 = WS-COM-Y(IX-COM) + WS-COM-PROFUND(IX-COM)
004730     MOVE "MURS_PORTEURS" TO WS-PR-CAMADA
004740     PERFORM 9800-RETANGULO-DXF
004750     COMPUTE WS-PR-X1 = WS-COM-X(IX-COM) + WS-ESP-PAREDE
004760     COMPUTE WS-PR-Y1 = WS-COM-Y(IX-COM) + WS-ESP-PAREDE
004770     COMPUTE WS-PR-X2 = WS-COM-X(IX-COM) +
004780             WS-COM-LARGURA(IX-COM) - WS-ESP-PAREDE
004790     COMPUTE WS-PR-Y2 = WS-COM-Y(IX-COM) +
004800             WS-COM-PROFUND(IX-COM) - WS-ESP-PAREDE
004810     MOVE "MURS_CLOISONS" TO WS-PR-CAMADA
004820     PERFORM 9800-RETANGULO-DXF
004830     COMPUTE WS-AREA-COMODO ROUNDED =
004840             (WS-COM-LARGURA(IX-COM) - (2 * WS-ESP-PAREDE)) *
004850             (WS-COM-PROFUND(IX-COM) - (2 * WS-ESP-PAREDE))
004860     MOVE WS-AREA-COMODO TO WS-AREA-EDIT
004870     STRING WS-COM-NOME(IX-COM) DELIMITED BY "  "
004880            " (" DELIMITED BY SIZE
004890            WS-AREA-EDIT DELIMITED BY SIZE
004900            "M2)" DELIMITED BY SIZE
004910            INTO WS-PT-CONTEUDO
004920     END-STRING
004930     COMPUTE WS-PT-X =
004940             WS-COM-X(IX-COM) + (WS-COM-LARGURA(IX-COM) / 2)
004950     COMPUTE WS-PT-Y =
004960             WS-COM-Y(IX-COM) + (WS-COM-PROFUND(IX-COM) / 2)
004970     MOVE 0.25 TO WS-PT-ALTURA
004980     MOVE "TEXTE" TO WS-PT-CAMADA
004990     PERFORM 9600-TEXTO-DXF
005000     SET IX-COM UP BY 1
005010     GO TO 0460-PROX-COMODO.
005020 0450-EXIT.
005030     EXIT.
005040*
005050*----------------------------------------------------------------
005060*    PORTAS - LINHA DE VAO + ARCO DE 90 GRAUS (PASSO 4-C)
005070*----------------------------------------------------------------
005080 0500-PORTAS-DXF.
005090     SET IX-POR TO 1.
005100 0510-PROX-PORTA.
005110     IF IX-POR > WS-QTD-PORTAS
005120        GO TO 0500-EXIT
005130     END-IF
005140     MOVE WS-POR-X(IX-POR) TO WS-PL-X1
005150     MOVE WS-POR-Y(IX-POR) TO WS-PL-Y1
005160     IF WS-POR-ORIENT(IX-POR) = "HORIZONTAL"
005170        COMPUTE WS-PL-X2 = WS-POR-X(IX-POR) +
005180                WS-POR-LARGURA(IX-POR)
005190        MOVE WS-POR-Y(IX-POR) TO WS-PL-Y2
005200     ELSE
005210        MOVE WS-POR-X(IX-POR) TO WS-PL-X2
005220        COMPUTE WS-PL-Y2 = WS-POR-Y(IX-POR) +
005230                WS-POR-LARGURA(IX-POR)
005240     END-IF
005250     MOVE "OUVERTURES" TO WS-PL-CAMADA
005260     PERFORM 9500-LINHA-DXF
005270     MOVE WS-POR-X(IX-POR)       TO WS-PA-X
005280     MOVE WS-POR-Y(IX-POR)       TO WS-PA-Y
005290     MOVE WS-POR-LARGURA(IX-POR) TO WS-PA-RAIO
005300     MOVE ZERO                   TO WS-PA-ANG-INI
005310     MOVE 90                     TO WS-PA-ANG-FIM
005320     MOVE "OUVERTURES"           TO WS-PA-CAMADA
005330     PERFORM 9700-ARCO-DXF
005340     SET IX-POR UP BY 1
005350     GO TO 0510-PROX-PORTA.
005360 0500-EXIT.
005370     EXIT.
005380*
005390*----------------------------------------------------------------
005400*    JANELAS - DUAS LINHAS PARALELAS DESLOCADAS (PASSO 4-D)
005410*----------------------------------------------------------------
005420 0550-JANELAS-DXF.
005430     SET IX-JAN TO 1.
005440 0560-PROX-JANELA.
005450     IF IX-JAN > WS-QTD-JANELAS
005460        GO TO 0550-EXIT
005470     END-IF
005480     IF WS-JAN-ORIENT(IX-JAN) = "HORIZONTAL"
005490        COMPUTE WS-PL-X1 = WS-JAN-X(IX-JAN)
005500        COMPUTE WS-PL-Y1 = WS-JAN-Y(IX-JAN) + WS-OFFSET-JANELA
005510        COMPUTE WS-PL-X2 = WS-JAN-X(IX-JAN) +
005520                WS-JAN-LARGURA(IX-JAN)
005530        COMPUTE WS-PL-Y2 = WS-JAN-Y(IX-JAN) + WS-OFFSET-JANELA
005540        MOVE "OUVERTURES" TO WS-PL-CAMADA
005550        PERFORM 9500-LINHA-DXF
005560        COMPUTE WS-PL-Y1 = WS-JAN-Y(IX-JAN) - WS-OFFSET-JANELA
005570        COMPUTE WS-PL-Y2 = WS-JAN-Y(IX-JAN) - WS-OFFSET-JANELA
005580        PERFORM 9500-LINHA-DXF
005590     ELSE
005600        COMPUTE WS-PL-X1 = WS-JAN-X(IX-JAN) + WS-OFFSET-JANELA
005610        COMPUTE WS-PL-Y1 = WS-JAN-Y(IX-JAN)
005620        COMPUTE WS-PL-X2 = WS-JAN-X(IX-JAN) + WS-OFFSET-JANELA
005630        COMPUTE WS-PL-Y2 = WS-JAN-Y(IX-JAN) +
005640                WS-JAN-LARGURA(IX-JAN)
005650        MOVE "OUVERTURES" TO WS-PL-CAMADA
005660        PERFORM 9500-LINHA-DXF
005670        COMPUTE WS-PL-X1 = WS-JAN-X(IX-JAN) - WS-OFFSET-JANELA
005680        COMPUTE WS-PL-X2 = WS-JAN-X(IX-JAN) - WS-OFFSET-JANELA
005690        PERFORM 9500-LINHA-DXF
005700     END-IF
005710     SET IX-JAN UP BY 1
005720     GO TO 0560-PROX-JANELA.
005730 0550-EXIT.
005740     EXIT.
005750*
005760*----------------------------------------------------------------
005770*    COTAS DE LARGURA E PROFUNDIDADE DE CADA COMODO (PASSO 4-E)
005780*----------------------------------------------------------------
005790 0600-COTAS-DXF.
005800     SET IX-COM TO 1.
005810 0610-PROX-COTA.
005820     IF IX-COM > WS-QTD-COMODOS
005830        GO TO 0600-EXIT
005840     END-IF
005850     MOVE WS-COM-LARGURA(IX-COM) TO WS-DIM-EDIT-A
005860     STRING WS-DIM-EDIT-A DELIMITED BY SIZE
005870            "M" DELIMITED BY SIZE
005880            INTO WS-PT-CONTEUDO
005890     END-STRING
005900     COMPUTE WS-PT-X =
005910             WS-COM-X(IX-COM) + (WS-COM-LARGURA(IX-COM) / 2)
005920     COMPUTE WS-PT-Y = WS-COM-Y(IX-COM) - 0.3
005930     MOVE 0.2 TO WS-PT-ALTURA
005940     MOVE "COTATIONS" TO WS-PT-CAMADA
005950     PERFORM 9600-TEXTO-DXF
005960     MOVE WS-COM-PROFUND(IX-COM) TO WS-DIM-EDIT-A
005970     STRING WS-DIM-EDIT-A DELIMITED BY SIZE
005980            "M" DELIMITED BY SIZE
005990            INTO WS-PT-CONTEUDO
006000     END-STRING
006010     COMPUTE WS-PT-X = WS-COM-X(IX-COM) - 0.3
006020     COMPUTE WS-PT-Y =
006030             WS-COM-Y(IX-COM) + (WS-COM-PROFUND(IX-COM) / 2)
006040     MOVE 0.2 TO WS-PT-ALTURA
006050     MOVE "COTATIONS" TO WS-PT-CAMADA
006060     PERFORM 9600-TEXTO-DXF
006070     SET IX-COM UP BY 1
006080     GO TO 0610-PROX-COTA.
006090 0600-EXIT.
006100     EXIT.
006110*
006120*----------------------------------------------------------------
006130*    CARTUCHO (TITLE BLOCK) COM DADOS DO PROJETO (PASSO 4-F)
006140*----------------------------------------------------------------
006150 0650-CARTUCHO-DXF.
006160     MOVE ZERO TO WS-PR-X1
006170     COMPUTE WS-PR-Y1 = ZERO - 6.00
006180     MOVE 12.00 TO WS-PR-X2
006190     COMPUTE WS-PR-Y2 = ZERO - 1.50
006200     MOVE "TEXTE" TO WS-PR-CAMADA
006210     PERFORM 9800-RETANGULO-DXF
006220     MOVE 0.3 TO WS-PT-X
006230     COMPUTE WS-PT-Y = ZERO - 2.00
006240     MOVE 0.25 TO WS-PT-ALTURA
006250     MOVE "TEXTE" TO WS-PT-CAMADA
006260     MOVE "ARCHIGENTN - PROJETO DE HABITACAO" TO WS-PT-CONTEUDO
006270     PERFORM 9600-TEXTO-DXF
006280     MOVE WS-TERR-LARGURA TO WS-DIM-EDIT-A
006290     MOVE WS-TERR-PROFUND TO WS-DIM-EDIT-B
006300     STRING "TERRENO " DELIMITED BY SIZE
006310            WS-DIM-EDIT-A DELIMITED BY SIZE
006320            "X" DELIMITED BY SIZE
006330            WS-DIM-EDIT-B DELIMITED BY SIZE
006340            "M" DELIMITED BY SIZE
006350            INTO WS-PT-CONTEUDO
006360     END-STRING
006370     MOVE 0.3 TO WS-PT-X
006380     COMPUTE WS-PT-Y = ZERO - 2.70
006390     PERFORM 9600-TEXTO-DXF
006400     MOVE WS-MET-AREA-TOTAL TO WS-AREA-EDIT
006410     MOVE WS-MET-COS        TO WS-COS-EDIT
006420     MOVE WS-MET-CUF        TO WS-CUF-EDIT
006430     STRING "SURFACE " DELIMITED BY SIZE
006440            WS-AREA-EDIT DELIMITED BY SIZE
006450            "M2 COS " DELIMITED BY SIZE
006460            WS-COS-EDIT DELIMITED BY SIZE
006470            " CUF " DELIMITED BY SIZE
006480            WS-CUF-EDIT DELIMITED BY SIZE
006490            INTO WS-PT-CONTEUDO
006500     END-STRING
006510     MOVE 0.3 TO WS-PT-X
006520     COMPUTE WS-PT-Y = ZERO - 3.40
006530     PERFORM 9600-TEXTO-DXF
006540     MOVE "ESCALA 1/100" TO WS-PT-CONTEUDO
006550     MOVE 0.3 TO WS-PT-X
006560     COMPUTE WS-PT-Y = ZERO - 4.10
006570     PERFORM 9600-TEXTO-DXF.
006580*
006590*----------------------------------------------------------------
006600*    FECHAMENTO DA SECAO ENTITIES E RODAPE EOF (PASSO 5-6)
006610*----------------------------------------------------------------
006620 0680-FECHAR-ENTIDADES.
006630     MOVE 0 TO WS-DXF-COD  MOVE "ENDSEC" TO WS-DXF-TXT
006640     PERFORM 9100-PAR-TXT.
006650*
006660 0700-RODAPE-DXF.
006670     MOVE 0 TO WS-DXF-COD  MOVE "EOF" TO WS-DXF-TXT
006680     PERFORM 9100-PAR-TXT.
006690*
006700 0950-ENCERRAR-ARQUIVOS.
006710     CLOSE FT-PLANO
006720     CLOSE FT-DXF.
006730*
006740*----------------------------------------------------------------
006750*    ROTINAS GRAFICAS DE PROPOSITO GERAL (9XXX)
006760*----------------------------------------------------------------
006770 9100-PAR-TXT.
006780     MOVE WS-DXF-COD TO LDC-VALOR
006790     WRITE REG-DXF FROM LINHA-DXF-COD
006800     MOVE WS-DXF-TXT TO LDT-VALOR
006810     WRITE REG-DXF FROM LINHA-DXF-TXT.
006820*
006830 9200-PAR-NUM.
006840     MOVE WS-DXF-COD TO LDC-VALOR
006850     WRITE REG-DXF FROM LINHA-DXF-COD
006860     MOVE WS-DXF-NUM TO LDN-VALOR
006870     WRITE REG-DXF FROM LINHA-DXF-NUM.
006880*
006890 9300-PAR-INT.
006900     MOVE WS-DXF-COD TO LDC-VALOR
006910     WRITE REG-DXF FROM LINHA-DXF-COD
006920     MOVE WS-DXF-INT TO LDI-VALOR
006930     WRITE REG-DXF FROM LINHA-DXF-INT.
006940*
006950 9500-LINHA-DXF.
006960     MOVE 0  TO WS-DXF-COD  MOVE "LINE"       TO WS-DXF-TXT
006970     PERFORM 9100-PAR-TXT
006980     MOVE 8  TO WS-DXF-COD  MOVE WS-PL-CAMADA TO WS-DXF-TXT
006990     PERFORM 9100-PAR-TXT
007000     MOVE 10 TO WS-DXF-COD  MOVE WS-PL-X1     TO WS-DXF-NUM
007010     PERFORM 9200-PAR-NUM
007020     MOVE 20 TO WS-DXF-COD  MOVE WS-PL-Y1     TO WS-DXF-NUM
007030     PERFORM 9200-PAR-NUM
007040     MOVE 11 TO WS-DXF-COD  MOVE WS-PL-X2     TO WS-DXF-NUM
007050     PERFORM 9200-PAR-NUM
007060     MOVE 21 TO WS-DXF-COD  MOVE WS-PL-Y2     TO WS-DXF-NUM
007070     PERFORM 9200-PAR-NUM.
007080*
007090 9600-TEXTO-DXF.
007100     MOVE 0  TO WS-DXF-COD  MOVE "TEXT"          TO WS-DXF-TXT
007110     PERFORM 9100-PAR-TXT
007120     MOVE 8  TO WS-DXF-COD  MOVE WS-PT-CAMADA    TO WS-DXF-TXT
007130     PERFORM 9100-PAR-TXT
007140     MOVE 10 TO WS-DXF-COD  MOVE WS-PT-X         TO WS-DXF-NUM
007150     PERFORM 9200-PAR-NUM
007160     MOVE 20 TO WS-DXF-COD  MOVE WS-PT-Y         TO WS-DXF-NUM
007170     PERFORM 9200-PAR-NUM
007180     MOVE 40 TO WS-DXF-COD  MOVE WS-PT-ALTURA    TO WS-DXF-NUM
007190     PERFORM 9200-PAR-NUM
007200     MOVE 1  TO WS-DXF-COD  MOVE WS-PT-CONTEUDO  TO WS-DXF-TXT
007210     PERFORM 9100-PAR-TXT.
007220*
007230 9700-ARCO-DXF.
007240     MOVE 0  TO WS-DXF-COD  MOVE "ARC"           TO WS-DXF-TXT
007250     PERFORM 9100-PAR-TXT
007260     MOVE 8  TO WS-DXF-COD  MOVE WS-PA-CAMADA    TO WS-DXF-TXT
007270     PERFORM 9100-PAR-TXT
007280     MOVE 10 TO WS-DXF-COD  MOVE WS-PA-X         TO WS-DXF-NUM
007290     PERFORM 9200-PAR-NUM
007300     MOVE 20 TO WS-DXF-COD  MOVE WS-PA-Y         TO WS-DXF-NUM
007310     PERFORM 9200-PAR-NUM
007320     MOVE 40 TO WS-DXF-COD  MOVE WS-PA-RAIO      TO WS-DXF-NUM
007330     PERFORM 9200-PAR-NUM
007340     MOVE 50 TO WS-DXF-COD  MOVE WS-PA-ANG-INI   TO WS-DXF-NUM
007350     PERFORM 9200-PAR-NUM
007360     MOVE 51 TO WS-DXF-COD  MOVE WS-PA-ANG-FIM   TO WS-DXF-NUM
007370     PERFORM 9200-PAR-NUM.
007380*
007390 9550-CAMADA-DXF.
007400     MOVE 0  TO WS-DXF-COD  MOVE "LAYER"            TO WS-DXF-TXT
007410     PERFORM 9100-PAR-TXT
007420     MOVE 2  TO WS-DXF-COD  MOVE WS-PC-NOME         TO WS-DXF-TXT
007430     PERFORM 9100-PAR-TXT
007440     MOVE 70 TO WS-DXF-COD  MOVE ZERO               TO WS-DXF-INT
007450     PERFORM 9300-PAR-INT
007460     MOVE 62 TO WS-DXF-COD  MOVE WS-PC-COR          TO WS-DXF-INT
007470     PERFORM 9300-PAR-INT
007480     MOVE 6  TO WS-DXF-COD  MOVE WS-PC-TIPO-LINHA   TO WS-DXF-TXT
007490     PERFORM 9100-PAR-TXT.
007500*
007510 9800-RETANGULO-DXF.
007520     MOVE WS-PR-CAMADA TO WS-PL-CAMADA
007530     MOVE WS-PR-X1 TO WS-PL-X1
007540     MOVE WS-PR-Y1 TO WS-PL-Y1
007550     MOVE WS-PR-X2 TO WS-PL-X2
007560     MOVE WS-PR-Y1 TO WS-PL-Y2
007570     PERFORM 9500-LINHA-DXF
007580     MOVE WS-PR-X2 TO WS-PL-X1
007590     MOVE WS-PR-Y1 TO WS-PL-Y1
007600     MOVE WS-PR-X2 TO WS-PL-X2
007610     MOVE WS-PR-Y2 TO WS-PL-Y2
007620     PERFORM 9500-LINHA-DXF
007630     MOVE WS-PR-X2 TO WS-PL-X1
007640     MOVE WS-PR-Y2 TO WS-PL-Y1
007650     MOVE WS-PR-X1 TO WS-PL-X2
007660     MOVE WS-PR-Y2 TO WS-PL-Y2
007670     PERFORM 9500-LINHA-DXF
007680     MOVE WS-PR-X1 TO WS-PL-X1
007690     MOVE WS-PR-Y2 TO WS-PL-Y1
007700     MOVE WS-PR-X1 TO WS-PL-X2
007710     MOVE WS-PR-Y1 TO WS-PL-Y2
007720     PERFORM 9500-LINHA-DXF.
007730*
007740*---------------> FIM DO PROGRAMA GERADXF <--------------------*
