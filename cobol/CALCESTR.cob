000100 IDENTIFICATION DIVISION.
000110*================================================================
000120 PROGRAM-ID.      CALCESTR.
000130 AUTHOR.          JOSE MARIA SOARES.
000140 INSTALLATION.    EMPRESA S/A.
000150 DATE-WRITTEN.    05/02/1992.
000160 DATE-COMPILED.
000170 SECURITY.        USO INTERNO - EMPRESA S/A - NAO DISTRIBUIR.
000180*================================================================
000190*    SISTEMA.....: ARCHIGENTN
000200*    PROGRAMA....: CALCESTR
000210*    FINALIDADE..: 2O PASSO DO LOTE ARCHIGENTN - LE A PLANTA
000220*                  GERADA PELO GERAPLAN E PRE-DIMENSIONA UMA
000230*                  VIGA DE CONCRETO ARMADO POR COMODO, EMITINDO
000240*                  O ARQUIVO DE RESULTADOS E A LISTAGEM IMPRESSA.
000250*    ENTRADA.....: PLANO    (FT-PLANO)
000260*                  TIPOOBRA (FT-PARM)  - CARTAO DE PARAMETRO
000270*    SAIDA.......: ESTRUT   (FT-ESTRUT)
000280*                  LISTA    (FT-LISTA) - LISTAGEM IMPRESSA
000290*----------------------------------------------------------------
000300*    HISTORICO DE ALTERACOES
000310*----------------------------------------------------------------
000320* DATA        PROG  CHAMADO     DESCRICAO
000330*----------------------------------------------------------------
000340* 05/02/1992  JMS   REQ-0267    VERSAO INICIAL - CONTRATO CT.TUN
000350*                               PRE-DIMENSIONAMENTO DE VIGAS.
000360* 23/09/1993  JMS   REQ-0300    INCLUIDO CARTAO DE PARAMETRO COM
000370*                               O TIPO DE OBRA (HABITACAO, ESCRI-
000380*                               TORIO OU COMERCIO).
000390* 30/06/1994  RQV   REQ-0340    MENSAGEM DE VAO EXCESSIVO PASSA A
000400*                               TER PRIORIDADE SOBRE A DE FLECHA.
000410* 11/04/1995  RQV   REQ-0356    ALTURA RECOMENDADA ARREDONDADA
000420*                               PARA MULTIPLO DE 0.05 M.
000430* 30/01/1997  RQV   REQ-0389    LIMITE DE 50 COMODOS POR PLANTA
000440*                               (TABELA WS-TAB-COMODO).
000450* 14/12/1998  RQV   REQ-0403    REVISAO ANO 2000 - CAMPOS DE
000460*                               DATA DESTE PROGRAMA NAO GRAVAM
000470*                               ANO, NENHUM IMPACTO Y2K.
000480* 08/06/2001  ECS   REQ-0448    LISTAGEM PASSA A REPETIR O
000490*                               CABECALHO A CADA QUEBRA DE PAGINA.
000500* 17/03/2003  ECS   REQ-0471    AJUSTE FINAL DE CASAS DECIMAIS
000510*                               DOS RESULTADOS PARA 2 DIGITOS.
000520*================================================================
000530*
000540******************************
000550 ENVIRONMENT DIVISION.
000560******************************
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-4341.
000590 OBJECT-COMPUTER. IBM-4341.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS CLASSE-NUMERICA IS "0" THRU "9"
000630     UPSI-0 ON STATUS IS CHAVE-DEPURACAO-LIGADA
000640     UPSI-0 OFF STATUS IS CHAVE-DEPURACAO-DESLIGADA.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*    FT-PLANO  : PLANTA GERADA PELO GERAPLAN (ENTRADA)
000690*    FT-PARM   : CARTAO DE PARAMETRO COM O TIPO DE OBRA
000700*    FT-ESTRUT : ARQUIVO DE RESULTADOS ESTRUTURAIS (SAIDA)
000710*    FT-LISTA  : LISTAGEM IMPRESSA DOS RESULTADOS (SAIDA)
000720     SELECT FT-PLANO  ASSIGN TO PLANO
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS  IS STATUS-PLANO.
000750*
000760     SELECT FT-PARM   ASSIGN TO TIPOOBRA
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS  IS STATUS-PARM.
000790*
000800     SELECT FT-ESTRUT ASSIGN TO ESTRUT
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS STATUS-ESTRUT.
000830*
000840     SELECT FT-LISTA  ASSIGN TO LISTA
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS  IS STATUS-LISTA.
000870*
000880 DATA DIVISION.
000890 FILE SECTION.
000900*
000910 FD  FT-PLANO
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 151 CHARACTERS
000940     RECORDING MODE IS F.
000950 01  REG-PLANO.
000960     05  PLA-TIPO-REG            PIC X(01).
000970         88  PLA-CABECALHO           VALUE "1".
000980         88  PLA-COMODO              VALUE "2".
000990         88  PLA-PORTA               VALUE "3".
001000         88  PLA-JANELA              VALUE "4".
001010     05  PLA-CABEC-DADOS.
001020         10  PLA-TERR-LARGURA    PIC 9(03)V9(02).
001030         10  PLA-TERR-PROFUND    PIC 9(03)V9(02).
001040         10  PLA-ESP-PAREDE      PIC 9V9(02).
001050         10  PLA-MET-AREA-TOTAL  PIC 9(04)V9(02).
001060         10  PLA-MET-COS         PIC 9V9(04).
001070         10  PLA-MET-CUF         PIC 9V9(04).
001080         10  PLA-MET-CONFORME    PIC X(01).
001090         10  PLA-MET-MENSAGEM    PIC X(120).
001100     05  PLA-COMODO-DADOS REDEFINES PLA-CABEC-DADOS.
001110         10  PLA-NOME-COMODO     PIC X(20).
001120         10  PLA-COD-TIPO        PIC X(10).
001130         10  PLA-COMODO-X        PIC S9(03)V9(02).
001140         10  PLA-COMODO-Y        PIC S9(03)V9(02).
001150         10  PLA-COMODO-LARGURA  PIC 9(03)V9(02).
001160         10  PLA-COMODO-PROFUND  PIC 9(03)V9(02).
001170         10  FILLER              PIC X(100).
001180     05  PLA-PORTA-DADOS  REDEFINES PLA-CABEC-DADOS.
001190         10  PLA-PORTA-X         PIC S9(03)V9(02).
001200         10  PLA-PORTA-Y         PIC S9(03)V9(02).
001210         10  PLA-PORTA-LARGURA   PIC 9V9(02).
001220         10  PLA-PORTA-ORIENT    PIC X(10).
001230         10  FILLER              PIC X(127).
001240     05  PLA-JANELA-DADOS REDEFINES PLA-CABEC-DADOS.
001250         10  PLA-JANELA-X        PIC S9(03)V9(02).
001260         10  PLA-JANELA-Y        PIC S9(03)V9(02).
001270         10  PLA-JANELA-LARGURA  PIC 9V9(02).
001280         10  PLA-JANELA-ORIENT   PIC X(10).
001290         10  FILLER              PIC X(127).
001300*
001310 FD  FT-PARM
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 12 CHARACTERS
001340     RECORDING MODE IS F.
001350 01  REG-PARM.
001360     05  PARM-TIPO-OBRA          PIC X(12).
001370*
001380 FD  FT-ESTRUT
001390     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 190 CHARACTERS
001410     RECORDING MODE IS F.
001420 01  REG-ESTRUT.
001430     05  EST-TIPO-REG            PIC X(01).
001440         88  EST-CABECALHO           VALUE "H".
001450         88  EST-ELEMENTO            VALUE "E".
001460     05  EST-CABEC-DADOS.
001470         10  EST-TIPO-OBRA       PIC X(12).
001480         10  EST-CARGA-TOTAL     PIC 9V9(02).
001490         10  EST-GLOBAL-VALIDO   PIC X(01).
001500         10  EST-RESUMO          PIC X(160).
001510         10  FILLER              PIC X(16).
001520     05  EST-ELEMENTO-DADOS REDEFINES EST-CABEC-DADOS.
001530         10  EST-ELEM-TIPO       PIC X(10).
001540         10  EST-ELEM-ID         PIC X(30).
001550         10  EST-ELEM-PORTEE     PIC 9(02)V9(02).
001560         10  EST-ELEM-MOM-MAX    PIC 9(05)V9(02).
001570         10  EST-ELEM-ESF-CORT   PIC 9(05)V9(02).
001580         10  EST-ELEM-FLECHA-MAX PIC 9(04)V9(02).
001590         10  EST-ELEM-FLECHA-ADM PIC 9(04)V9(02).
001600         10  EST-ELEM-ALTURA-REC PIC 9V9(02).
001610         10  EST-ELEM-VALIDO     PIC X(01).
001620         10  EST-ELEM-MENSAGEM   PIC X(160).
001630         10  FILLER              PIC X(24).
001640*
001650 FD  FT-LISTA
001660     LABEL RECORDS ARE OMITTED
001670     RECORD CONTAINS 80 CHARACTERS
001680     RECORDING MODE IS F.
001690 01  REG-LISTA                   PIC X(80).
001700*
001710 WORKING-STORAGE SECTION.
001720*
001730 01  FILLER                      PIC X(35) VALUE
001740     "**** INICIO DA WORKING-STORAGE ****".
001750*
001760 01  STATUS-PLANO                PIC X(02) VALUE SPACES.
001770 01  STATUS-PARM                 PIC X(02) VALUE SPACES.
001780 01  STATUS-ESTRUT               PIC X(02) VALUE SPACES.
001790 01  STATUS-LISTA                PIC X(02) VALUE SPACES.
001800 01  CHAVE-DEPURACAO-LIGADA      PIC X(01) VALUE "N".
001810 01  CHAVE-DEPURACAO-DESLIGADA   PIC X(01) VALUE "S".
001820*
001830*-----> CONSTANTES DA NORMA (VER CADERNO DE ENCARGOS CT.TUN)
001840 01  WS-CONSTANTES.
001850     05  WS-Q-HABITACAO          PIC 9V9(02) VALUE 1.50.
001860     05  WS-Q-ESCRITORIO         PIC 9V9(02) VALUE 2.50.
001870     05  WS-Q-COMERCIO           PIC 9V9(02) VALUE 5.00.
001880     05  WS-G-LAJE               PIC 9V9(02) VALUE 5.00.
001890     05  WS-G-PAREDES            PIC 9V9(02) VALUE 1.00.
001900     05  WS-E-CONCRETO-MPA       PIC 9(05) COMP VALUE 31000.
001910     05  WS-VIGA-LARGURA         PIC 9V9(02) VALUE 0.25.
001920     05  WS-VAO-MAXIMO           PIC 9(02)V9(02) VALUE 8.00.
001930*
001935     05  FILLER                  PIC X(01).
001940 01  WS-CONTADORES.
001950     05  WS-QTD-COMODOS          PIC 9(02) COMP VALUE ZERO.
001960     05  WS-IND-COM              PIC 9(02) COMP VALUE ZERO.
001970     05  WS-QTD-INVALIDOS        PIC 9(02) COMP VALUE ZERO.
001980     05  CONTLIN                 PIC 9(02) COMP VALUE 99.
001990     05  CONTPAG                 PIC 9(05) COMP VALUE ZERO.
002000*
002010*-----> TABELA DOS COMODOS LIDOS DA PLANTA (PASSO 1)
002015     05  FILLER                  PIC X(01).
002020 01  WS-TAB-COMODO.
002030     05  WS-COMODO OCCURS 50 TIMES INDEXED BY IX-COM.
002040         10  WS-COM-NOME         PIC X(20).
002050         10  WS-COM-LARGURA      PIC 9(03)V9(02).
002060         10  WS-COM-PROFUND      PIC 9(03)V9(02).
002070*
002080*-----> TABELA DOS RESULTADOS DE PRE-DIMENSIONAMENTO (PASSO 3)
002085     05  FILLER                  PIC X(01).
002090 01  WS-TAB-VIGA.
002100     05  WS-VIGA OCCURS 50 TIMES INDEXED BY IX-VIG.
002110         10  WS-VIG-ELEM-ID      PIC X(30).
002120         10  WS-VIG-PORTEE       PIC 9(02)V9(02).
002130         10  WS-VIG-MOM-MAX      PIC 9(05)V9(02).
002140         10  WS-VIG-ESF-CORT     PIC 9(05)V9(02).
002150         10  WS-VIG-FLECHA-MAX   PIC 9(04)V9(02).
002160         10  WS-VIG-FLECHA-ADM   PIC 9(04)V9(02).
002170         10  WS-VIG-ALTURA-REC   PIC 9V9(02).
002180         10  WS-VIG-VALIDO       PIC X(01).
002190             88  WS-VIG-E-VALIDO     VALUE "Y".
002200             88  WS-VIG-E-INVALIDO   VALUE "N".
002210         10  WS-VIG-MENSAGEM     PIC X(160).
002220*
002230*-----> AREA DE TRABALHO DO TIPO DE OBRA E CARGA TOTAL (PASSO 2)
002235     05  FILLER                  PIC X(01).
002240 01  WS-AREA-CARGA.
002250     05  WS-TIPO-OBRA            PIC X(12) VALUE "habitation".
002260     05  WS-CARGA-EXPLORACAO     PIC 9V9(02).
002270     05  WS-CARGA-TOTAL          PIC 9V9(02).
002280*
002290*-----> AREA DE TRABALHO DO PRE-DIMENSIONAMENTO DA VIGA
002295     05  FILLER                  PIC X(01).
002300 01  WS-AREA-VIGA.
002310     05  WS-VIGA-MAIOR           PIC 9(03)V9(02).
002320     05  WS-VIGA-MENOR           PIC 9(03)V9(02).
002330     05  WS-VIGA-LARG-TRIB       PIC 9(03)V9(02).
002340     05  WS-VIGA-CARGA-LINEAR    PIC 9(03)V9(02).
002350     05  WS-VIGA-H-PRE           PIC 9V9(04).
002360     05  WS-VIGA-H-X20           PIC 9(03) COMP.
002370     05  WS-VIGA-H               PIC 9V9(02).
002380     05  WS-VIGA-INERCIA         PIC 9V9(08).
002390     05  WS-VIGA-E-KNM2          PIC 9(09) COMP.
002400     05  WS-VIGA-NUMERADOR       PIC 9(09)V9(04).
002410     05  WS-VIGA-DENOMINADOR     PIC 9(09)V9(04).
002420     05  WS-VIGA-ALT-CM-MSG      PIC 9(03)V9(02).
002422     05  WS-VIGA-LARG-CM         PIC 9(03) COMP.
002424     05  WS-VIGA-ALT-CM          PIC 9(03) COMP.
002430*
002440*-----> AREA DE TRABALHO DOS CAMPOS EDITADOS DA MENSAGEM
002445     05  FILLER                  PIC X(01).
002450 01  WS-AREA-EDITADA.
002460     05  WS-PORTEE-EDIT          PIC ZZ9.99.
002470     05  WS-FLECHA-MAX-EDIT      PIC ZZZ9.99.
002480     05  WS-FLECHA-ADM-EDIT      PIC ZZZ9.99.
002490     05  WS-ALT-CM-EDIT          PIC ZZ9.99.
002492     05  WS-LARG-CM-EDIT         PIC ZZ9.
002494     05  WS-ALTU-CM-EDIT         PIC ZZ9.
002496     05  WS-QTD-INVAL-EDIT       PIC Z9.
002500*
002510*-----> LINHAS DE IMPRESSAO (IDIOMA CAB1/CAB2/CAB3/DET1)
002515     05  FILLER                  PIC X(01).
002520 01  CAB1.
002530     05  FILLER                  PIC X(10) VALUE "BATIMENT: ".
002540     05  CAB1-TIPO-OBRA          PIC X(12).
002550     05  FILLER                  PIC X(16) VALUE SPACES.
002560     05  FILLER                  PIC X(15) VALUE
002570         "CHARGE TOTALE: ".
002580     05  CAB1-CARGA-TOTAL        PIC Z9.99.
002590     05  FILLER                  PIC X(04) VALUE " PAG".
002600     05  CAB1-PAGINA             PIC ZZ9.
002610     05  FILLER                  PIC X(16) VALUE SPACES.
002620*
002630 01  CAB2.
002640     05  FILLER                  PIC X(80) VALUE ALL "-".
002650*
002660 01  CAB3.
002670     05  FILLER                  PIC X(53) VALUE
002680         "ELEMENT-ID           PORTEE  MOMENT-MAX  EFFORT-TR ".
002690     05  FILLER                  PIC X(27) VALUE
002700         " FLECHE-MAX  FL-ADM  V".
002710*
002720 01  DET1.
002730     05  DET1-ELEM-ID            PIC X(21).
002740     05  DET1-PORTEE             PIC ZZ9.99.
002750     05  FILLER                  PIC X(02) VALUE SPACES.
002760     05  DET1-MOM-MAX            PIC ZZZZ9.99.
002770     05  FILLER                  PIC X(02) VALUE SPACES.
002780     05  DET1-ESF-CORT           PIC ZZZZ9.99.
002790     05  FILLER                  PIC X(02) VALUE SPACES.
002800     05  DET1-FLECHA-MAX         PIC ZZZ9.99.
002810     05  FILLER                  PIC X(02) VALUE SPACES.
002820     05  DET1-FLECHA-ADM         PIC ZZZ9.99.
002830     05  FILLER                  PIC X(03) VALUE SPACES.
002840     05  DET1-VALIDO             PIC X(01).
002850     05  FILLER                  PIC X(12) VALUE SPACES.
002860*
002870 01  TRAIL1.
002880     05  FILLER                  PIC X(08) VALUE "GLOBAL: ".
002890     05  TRAIL1-GLOBAL           PIC X(01).
002900     05  FILLER                  PIC X(03) VALUE SPACES.
002910     05  TRAIL1-RESUMO           PIC X(160).
002920*
002930 PROCEDURE DIVISION.
002940*
002950*================================================================
002960*    PARAGRAFO PRINCIPAL - CONTROLA A SEQUENCIA DO LOTE
002970*================================================================
002980 0000-PRINCIPAL.
002990     PERFORM 0100-ABRIR-ARQUIVOS
003000     PERFORM 0150-LER-PARAMETRO
003010     PERFORM 0200-LER-PLANO THRU 0200-EXIT
003020     PERFORM 0300-CARGA-POR-TIPO
003030     PERFORM 0400-DIMENSIONAR-VIGA
003040             VARYING IX-COM FROM 1 BY 1
003050             UNTIL IX-COM > WS-QTD-COMODOS
003060     PERFORM 0500-FECHO
003070     PERFORM 0600-GRAVAR-ESTRUT
003080     PERFORM 0650-IMPRIMIR-LISTAGEM
003090     PERFORM 0950-ENCERRAR-ARQUIVOS
003100     STOP RUN.
003110*
003120*----------------------------------------------------------------
003130*    ABERTURA DOS ARQUIVOS DO PASSO 2 DO LOTE
003140*----------------------------------------------------------------
003150 0100-ABRIR-ARQUIVOS.
003160     OPEN INPUT  FT-PLANO
003170     IF STATUS-PLANO NOT = "00"
003180        DISPLAY "CALCESTR - PLANO NAO PODE SER ABERTO ",
003190                STATUS-PLANO
003200        STOP RUN
003210     END-IF
003220     OPEN INPUT  FT-PARM
003230     OPEN OUTPUT FT-ESTRUT
003240     IF STATUS-ESTRUT NOT = "00"
003250        DISPLAY "CALCESTR - ESTRUT NAO PODE SER CRIADO ",
003260                STATUS-ESTRUT
003270        STOP RUN
003280     END-IF
003290     OPEN OUTPUT FT-LISTA
003300     IF STATUS-LISTA NOT = "00"
003310        DISPLAY "CALCESTR - LISTA NAO PODE SER CRIADA ",
003320                STATUS-LISTA
003330        STOP RUN
003340     END-IF.
003350*
003360*----------------------------------------------------------------
003370*    CARTAO DE PARAMETRO - TIPO DE OBRA (REQ-0300)
003380*----------------------------------------------------------------
003390 0150-LER-PARAMETRO.
003400     IF STATUS-PARM NOT = "00"
003410        GO TO 0150-EXIT
003420     END-IF
003430     READ FT-PARM
003440          AT END GO TO 0150-EXIT
003450     END-READ
003460     IF PARM-TIPO-OBRA NOT = SPACES
003470        MOVE PARM-TIPO-OBRA TO WS-TIPO-OBRA
003480     END-IF.
003490 0150-EXIT.
003500     EXIT.
003510*
003520*----------------------------------------------------------------
003530*    LEITURA DA PLANTA - CARREGA A TABELA DE COMODOS (PASSO 1)
003540*----------------------------------------------------------------
003550 0200-LER-PLANO.
003560     READ FT-PLANO
003570          AT END GO TO 0200-EXIT
003580     END-READ
003590     IF PLA-COMODO
003600        ADD 1 TO WS-QTD-COMODOS
003610        SET IX-COM TO WS-QTD-COMODOS
003620        MOVE PLA-NOME-COMODO    TO WS-COM-NOME(IX-COM)
003630        MOVE PLA-COMODO-LARGURA TO WS-COM-LARGURA(IX-COM)
003640        MOVE PLA-COMODO-PROFUND TO WS-COM-PROFUND(IX-COM)
003650     END-IF
003660     GO TO 0200-LER-PLANO.
003670 0200-EXIT.
003680     EXIT.
003690*
003700*----------------------------------------------------------------
003710*    CARGA POR TIPO DE OBRA - TABELA PAU (PASSO 2 DO LOTE)
003720*----------------------------------------------------------------
003730 0300-CARGA-POR-TIPO.
003740     EVALUATE WS-TIPO-OBRA
003750        WHEN "bureaux"    MOVE WS-Q-ESCRITORIO TO
003760                               WS-CARGA-EXPLORACAO
003770        WHEN "commerce"   MOVE WS-Q-COMERCIO   TO
003780                               WS-CARGA-EXPLORACAO
003790        WHEN OTHER        MOVE WS-Q-HABITACAO  TO
003800                               WS-CARGA-EXPLORACAO
003810     END-EVALUATE
003820     COMPUTE WS-CARGA-TOTAL ROUNDED =
003830             WS-G-LAJE + WS-CARGA-EXPLORACAO + WS-G-PAREDES.
003840*
003850*----------------------------------------------------------------
003860*    PRE-DIMENSIONAMENTO DA VIGA POR COMODO (PASSO 3 DO LOTE)
003870*----------------------------------------------------------------
003880 0400-DIMENSIONAR-VIGA.
003890*    VAO CRITICO E LARGURA TRIBUTARIA (MAIOR/MENOR SEM FUNCTION)
003900     IF WS-COM-LARGURA(IX-COM) > WS-COM-PROFUND(IX-COM)
003910        MOVE WS-COM-LARGURA(IX-COM) TO WS-VIGA-MAIOR
003920        MOVE WS-COM-PROFUND(IX-COM) TO WS-VIGA-MENOR
003930     ELSE
003940        MOVE WS-COM-PROFUND(IX-COM) TO WS-VIGA-MAIOR
003950        MOVE WS-COM-LARGURA(IX-COM) TO WS-VIGA-MENOR
003960     END-IF
003970     MOVE WS-VIGA-MAIOR TO WS-VIG-PORTEE(IX-COM)
003980     COMPUTE WS-VIGA-LARG-TRIB ROUNDED = WS-VIGA-MENOR / 2
003990     COMPUTE WS-VIGA-CARGA-LINEAR ROUNDED =
004000             WS-CARGA-TOTAL * WS-VIGA-LARG-TRIB
004010*    ALTURA RECOMENDADA - RAZAO VAO/12, MINIMO 0.30, ARRED 0.05
004020     COMPUTE WS-VIGA-H-PRE = WS-VIGA-MAIOR / 12
004030     IF WS-VIGA-H-PRE < 0.30
004040        MOVE 0.30 TO WS-VIGA-H-PRE
004050     END-IF
004060     COMPUTE WS-VIGA-H-X20 ROUNDED = WS-VIGA-H-PRE * 20
004070     COMPUTE WS-VIGA-H ROUNDED = WS-VIGA-H-X20 / 20
004080     MOVE WS-VIGA-H TO WS-VIG-ALTURA-REC(IX-COM)
004090*    MOMENTO MAXIMO E ESFORCO CORTANTE (VIGA BI-APOIADA)
004100     COMPUTE WS-VIG-MOM-MAX(IX-COM) ROUNDED =
004110             WS-VIGA-CARGA-LINEAR * WS-VIGA-MAIOR *
004120             WS-VIGA-MAIOR / 8
004130     COMPUTE WS-VIG-ESF-CORT(IX-COM) ROUNDED =
004140             WS-VIGA-CARGA-LINEAR * WS-VIGA-MAIOR / 2
004150*    FLECHA MAXIMA E FLECHA ADMISSIVEL (VAO/500)
004160     COMPUTE WS-VIGA-INERCIA ROUNDED =
004170             WS-VIGA-LARGURA * WS-VIGA-H * WS-VIGA-H *
004180             WS-VIGA-H / 12
004190     COMPUTE WS-VIGA-E-KNM2 = WS-E-CONCRETO-MPA * 1000
004200     COMPUTE WS-VIGA-NUMERADOR ROUNDED =
004210             5 * WS-VIGA-CARGA-LINEAR * WS-VIGA-MAIOR *
004220             WS-VIGA-MAIOR * WS-VIGA-MAIOR * WS-VIGA-MAIOR
004230     COMPUTE WS-VIGA-DENOMINADOR ROUNDED =
004240             384 * WS-VIGA-E-KNM2 * WS-VIGA-INERCIA
004250     COMPUTE WS-VIG-FLECHA-MAX(IX-COM) ROUNDED =
004260             (WS-VIGA-NUMERADOR / WS-VIGA-DENOMINADOR) * 1000
004270     COMPUTE WS-VIG-FLECHA-ADM(IX-COM) ROUNDED =
004280             WS-VIGA-MAIOR * 1000 / 500
004290*    IDENTIFICACAO DO ELEMENTO
004300     STRING "Poutre-" DELIMITED BY SIZE
004310            WS-COM-NOME(IX-COM) DELIMITED BY "  "
004320            INTO WS-VIG-ELEM-ID(IX-COM)
004330     END-STRING
004340*    VALIDACAO/MENSAGEM (VAO EXCESSIVO TEM PRIORIDADE - REQ-0340)
004350     MOVE "Y" TO WS-VIG-VALIDO(IX-COM)
004360     MOVE SPACES TO WS-VIG-MENSAGEM(IX-COM)
004370     IF WS-VIGA-MAIOR > WS-VAO-MAXIMO
004380        MOVE "N" TO WS-VIG-VALIDO(IX-COM)
004390        MOVE WS-VIGA-MAIOR TO WS-PORTEE-EDIT
004400        STRING "Portee " DELIMITED BY SIZE
004410               WS-PORTEE-EDIT DELIMITED BY SIZE
004420               "m excessive (max recommande 8m pour BA)."
004430               DELIMITED BY SIZE
004440               " Prevoir poutre pretainte ou structure"
004450               DELIMITED BY SIZE
004460               " metallique." DELIMITED BY SIZE
004470               INTO WS-VIG-MENSAGEM(IX-COM)
004480        END-STRING
004490     ELSE
004500        IF WS-VIG-FLECHA-MAX(IX-COM) > WS-VIG-FLECHA-ADM(IX-COM)
004510           MOVE "N" TO WS-VIG-VALIDO(IX-COM)
004520           COMPUTE WS-VIGA-ALT-CM-MSG ROUNDED =
004530                   WS-VIGA-H-PRE * 100 * 1.3
004540           MOVE WS-VIG-FLECHA-MAX(IX-COM) TO WS-FLECHA-MAX-EDIT
004550           MOVE WS-VIG-FLECHA-ADM(IX-COM) TO WS-FLECHA-ADM-EDIT
004560           MOVE WS-VIGA-ALT-CM-MSG        TO WS-ALT-CM-EDIT
004570           STRING "Fleche " DELIMITED BY SIZE
004580                  WS-FLECHA-MAX-EDIT DELIMITED BY SIZE
004590                  "mm > admissible " DELIMITED BY SIZE
004600                  WS-FLECHA-ADM-EDIT DELIMITED BY SIZE
004610                  "mm. Augmenter la section (h=" DELIMITED BY SIZE
004620                  WS-ALT-CM-EDIT DELIMITED BY SIZE
004630                  " cm recommande)." DELIMITED BY SIZE
004640                  INTO WS-VIG-MENSAGEM(IX-COM)
004650           END-STRING
004660        ELSE
004662*          17/03/2003 ECS REQ-0476 - LARGURA/ALTURA DA VIGA EM
004664*          CENTIMETROS INTEIROS NA MENSAGEM (CADERNO CT.TUN),
004666*          NAO O CAMPO EM METROS SEM EDITAR COMO SAIA ANTES.
004670           MOVE WS-VIGA-MAIOR              TO WS-PORTEE-EDIT
004680           MOVE WS-VIG-FLECHA-MAX(IX-COM)  TO WS-FLECHA-MAX-EDIT
004690           MOVE WS-VIG-FLECHA-ADM(IX-COM)  TO WS-FLECHA-ADM-EDIT
004692           COMPUTE WS-VIGA-LARG-CM ROUNDED = WS-VIGA-LARGURA * 100
004694           COMPUTE WS-VIGA-ALT-CM  ROUNDED = WS-VIGA-H * 100
004696           MOVE WS-VIGA-LARG-CM     TO WS-LARG-CM-EDIT
004698           MOVE WS-VIGA-ALT-CM      TO WS-ALTU-CM-EDIT
004700           STRING "OK - Poutre " DELIMITED BY SIZE
004710                  WS-LARG-CM-EDIT DELIMITED BY SIZE
004720                  "x" DELIMITED BY SIZE
004730                  WS-ALTU-CM-EDIT DELIMITED BY SIZE
004740                  "cm, fleche " DELIMITED BY SIZE
004750                  WS-FLECHA-MAX-EDIT DELIMITED BY SIZE
004760                  "mm < " DELIMITED BY SIZE
004770                  WS-FLECHA-ADM-EDIT DELIMITED BY SIZE
004780                  "mm" DELIMITED BY SIZE
004790                  INTO WS-VIG-MENSAGEM(IX-COM)
004800           END-STRING
004810        END-IF
004820     END-IF.
004830*
004840*----------------------------------------------------------------
004850*    FECHO - QUEBRA DE CONTROLE GERAL (PASSO 4 DO LOTE)
004860*----------------------------------------------------------------
004870 0500-FECHO.
004880     MOVE "Y" TO EST-GLOBAL-VALIDO
004890     MOVE ZERO TO WS-QTD-INVALIDOS
004900     SET IX-VIG TO 1.
004910 0510-VERIFICAR.
004920     IF IX-VIG > WS-QTD-COMODOS
004930        GO TO 0510-EXIT
004940     END-IF
004950     IF WS-VIG-E-INVALIDO(IX-VIG)
004960        MOVE "N" TO EST-GLOBAL-VALIDO
004970        ADD 1 TO WS-QTD-INVALIDOS
004980     END-IF
004990     SET IX-VIG UP BY 1
005000     GO TO 0510-VERIFICAR.
005010 0510-EXIT.
005020     IF EST-GLOBAL-VALIDO = "Y"
005030        STRING "Structure conforme - Toutes les portees et flec"
005040               DELIMITED BY SIZE
005050               "hes sont dans les limites admissibles" DELIMITED
005060               BY SIZE
005070               INTO EST-RESUMO
005080        END-STRING
005090     ELSE
005092*       17/03/2003 ECS REQ-0478 - WS-QTD-INVALIDOS E BINARIO,
005094*       NAO PODE IR DIRETO PARA O STRING (TEM QUE SER CAMPO
005096*       EDITADO COMO OS DEMAIS DESTA MENSAGEM).
005102        MOVE WS-QTD-INVALIDOS TO WS-QTD-INVAL-EDIT
005104        STRING "ATTENTION: " DELIMITED BY SIZE
005110               WS-QTD-INVAL-EDIT DELIMITED BY SIZE
005120               " element(s) necessitent revision"
005130               DELIMITED BY SIZE
005140               INTO EST-RESUMO
005150        END-STRING
005160     END-IF.
005170*
005180*----------------------------------------------------------------
005190*    GRAVACAO DO ARQUIVO DE RESULTADOS ESTRUTURAIS (PASSO 5)
005200*----------------------------------------------------------------
005210 0600-GRAVAR-ESTRUT.
005220     MOVE "H"            TO EST-TIPO-REG
005230     MOVE WS-TIPO-OBRA   TO EST-TIPO-OBRA
005240     MOVE WS-CARGA-TOTAL TO EST-CARGA-TOTAL
005250     WRITE REG-ESTRUT
005260     SET IX-VIG TO 1.
005270 0610-GRAVAR-ELEMENTO.
005280     IF IX-VIG > WS-QTD-COMODOS
005290        GO TO 0610-EXIT
005300     END-IF
005310     MOVE "E"                       TO EST-TIPO-REG
005320     MOVE "poutre"                  TO EST-ELEM-TIPO
005330     MOVE WS-VIG-ELEM-ID(IX-VIG)    TO EST-ELEM-ID
005340     MOVE WS-VIG-PORTEE(IX-VIG)     TO EST-ELEM-PORTEE
005350     MOVE WS-VIG-MOM-MAX(IX-VIG)    TO EST-ELEM-MOM-MAX
005360     MOVE WS-VIG-ESF-CORT(IX-VIG)   TO EST-ELEM-ESF-CORT
005370     MOVE WS-VIG-FLECHA-MAX(IX-VIG) TO EST-ELEM-FLECHA-MAX
005380     MOVE WS-VIG-FLECHA-ADM(IX-VIG) TO EST-ELEM-FLECHA-ADM
005390     MOVE WS-VIG-ALTURA-REC(IX-VIG) TO EST-ELEM-ALTURA-REC
005400     MOVE WS-VIG-VALIDO(IX-VIG)     TO EST-ELEM-VALIDO
005410     MOVE WS-VIG-MENSAGEM(IX-VIG)   TO EST-ELEM-MENSAGEM
005420     WRITE REG-ESTRUT
005430     SET IX-VIG UP BY 1
005440     GO TO 0610-GRAVAR-ELEMENTO.
005450 0610-EXIT.
005460     EXIT.
005470*
005480*----------------------------------------------------------------
005490*    LISTAGEM IMPRESSA DOS RESULTADOS (RELATORIO DO PASSO 5)
005500*----------------------------------------------------------------
005510 0650-IMPRIMIR-LISTAGEM.
005520     MOVE WS-TIPO-OBRA   TO CAB1-TIPO-OBRA
005530     MOVE WS-CARGA-TOTAL TO CAB1-CARGA-TOTAL
005540     SET IX-VIG TO 1.
005550 0660-IMPRIMIR-DETALHE.
005560     IF IX-VIG > WS-QTD-COMODOS
005570        GO TO 0660-EXIT
005580     END-IF
005590     IF CONTLIN > 14
005600        PERFORM 0670-CABECALHO-PAGINA
005610     END-IF
005620     MOVE WS-VIG-ELEM-ID(IX-VIG)    TO DET1-ELEM-ID
005630     MOVE WS-VIG-PORTEE(IX-VIG)     TO DET1-PORTEE
005640     MOVE WS-VIG-MOM-MAX(IX-VIG)    TO DET1-MOM-MAX
005650     MOVE WS-VIG-ESF-CORT(IX-VIG)   TO DET1-ESF-CORT
005660     MOVE WS-VIG-FLECHA-MAX(IX-VIG) TO DET1-FLECHA-MAX
005670     MOVE WS-VIG-FLECHA-ADM(IX-VIG) TO DET1-FLECHA-ADM
005680     MOVE WS-VIG-VALIDO(IX-VIG)     TO DET1-VALIDO
005690     WRITE REG-LISTA FROM DET1 AFTER 1
005700     ADD 1 TO CONTLIN
005710     SET IX-VIG UP BY 1
005720     GO TO 0660-IMPRIMIR-DETALHE.
005730 0660-EXIT.
005740     MOVE ALL "-"        TO REG-LISTA
005750     WRITE REG-LISTA AFTER 1
005760     MOVE EST-GLOBAL-VALIDO TO TRAIL1-GLOBAL
005770     MOVE EST-RESUMO        TO TRAIL1-RESUMO
005780     WRITE REG-LISTA FROM TRAIL1 AFTER 2.
005790*
005800 0670-CABECALHO-PAGINA.
005810     ADD 1 TO CONTPAG
005820     MOVE CONTPAG TO CAB1-PAGINA
005830     WRITE REG-LISTA FROM CAB1 AFTER PAGE
005840     WRITE REG-LISTA FROM CAB2 AFTER 1
005850     WRITE REG-LISTA FROM CAB3 AFTER 1
005860     WRITE REG-LISTA FROM CAB2 AFTER 1
005870     MOVE 6 TO CONTLIN.
005880*
005890 0950-ENCERRAR-ARQUIVOS.
005900     CLOSE FT-PLANO
005910     CLOSE FT-PARM
005920     CLOSE FT-ESTRUT
005930     CLOSE FT-LISTA.
005940*
005950*---------------> FIM DO PROGRAMA CALCESTR <--------------------*
